000010*--------------------------------------------------------------*
000020*  RPTCLIREQ -  LAYOUT DE LA PETICION DEL INFORME DE            *
000030*               MOVIMIENTOS POR CLIENTE (FICHERO SOLICIT-RPC)   *
000040*  UNIZARBANK - DEPARTAMENTO DE SISTEMAS                       *
000050*--------------------------------------------------------------*
000060*  2003-04-14  JRM  CREACION. UN SOLO REGISTRO POR EJECUCION,   *
000070*               IGUAL QUE LAS DEMAS PETICIONES DE EXPLOTACION.  *
000080*--------------------------------------------------------------*
000090 01  SOLICITUD-RPC-REG.
000100     02  RPC-CLIENTE-ID          PIC 9(10).
000110     02  RPC-FECHA-INICIO        PIC 9(08).
000120     02  RPC-FECHA-FIN           PIC 9(08).
000130     02  FILLER                  PIC X(10).
