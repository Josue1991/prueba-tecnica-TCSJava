000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK4.
000030 AUTHOR. J-RUIZ-MARIN.
000040 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000050 DATE-WRITTEN. 1989-03-10.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000080
000090*--------------------------------------------------------------*
000100*  BANK4 - SUBRUTINA DE RETIRO (RETIRO DE EFECTIVO)            *
000110*                                                                *
000120*  APLICA LA REGLA DE NEGOCIO DEL RETIRO SOBRE EL SALDO QUE     *
000130*  RECIBE EN LINKAGE: EL IMPORTE DEBE SER MAYOR QUE CERO Y NO    *
000140*  PUEDE SUPERAR EL SALDO ACTUAL. DEVUELVE EL NUEVO SALDO Y LOS  *
000150*  DATOS YA PREPARADOS PARA EL MOVIMIENTO DE DIARIO. NO ABRE     *
000160*  NINGUN FICHERO - TODA LA E/S LA HACE EL LLAMADOR (BANK1,      *
000170*  MOTOR DE CONTABILIZACION, O BANK8, MANTENIMIENTO DE CUENTAS,  *
000180*  DESDE EL RETIRO POR NUMERO DE CUENTA).                       *
000190*--------------------------------------------------------------*
000200*  HISTORIAL DE CAMBIOS                                        *
000210*--------------------------------------------------------------*
000220*  1989-03-10  JRM  VERSION INICIAL. SUSTITUYE AL ANTIGUO        *
000230*               RETIRO DE EFECTIVO DE CAJERO (BANK4 ORIGINAL),  *
000240*               QUE LEIA Y ESCRIBIA DIRECTAMENTE EL DIARIO.      *
000250*  1991-02-18  MLG  EL RETIRO DEL SALDO EXACTO DEJA LA CUENTA A  *
000260*               CERO; YA NO SE RECHAZA (PETICION OPERACIONES).  *
000270*  1994-07-22  PSR  SE QUITA EL REDONDEO DE CENTIMOS; EL         *
000280*               IMPORTE YA LLEGA A DOS DECIMALES EXACTOS.        *
000290*  1998-09-14  MLG  REVISION Y2K DE LAS FECHAS DE TRABAJO.       *
000300*  2001-02-27  JRM  PETICION CR-1123. MENSAJE DE RECHAZO         *
000310*               "INSUFFICIENT-FUNDS" NORMALIZADO PARA LOS        *
000320*               INFORMES DE CONTROL DE LA CONTABILIZACION.       *
000330*  2005-10-04  PSR  LIMPIEZA DE COMENTARIOS OBSOLETOS.           *
000340*--------------------------------------------------------------*
000350
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS ALFABETICO-MAYUS IS "A" THRU "Z".
000410
000420 DATA DIVISION.
000430 WORKING-STORAGE SECTION.
000440 01  WK-FECHA-TRABAJO.
000450     05  WK-FECHA.
000460         10  WK-ANO              PIC 9(4).
000470         10  WK-MES              PIC 9(2).
000480         10  WK-DIA              PIC 9(2).
000490     05  WK-HORA.
000500         10  WK-HORAS            PIC 9(2).
000510         10  WK-MINUTOS          PIC 9(2).
000520         10  WK-SEGUNDOS         PIC 9(2).
000530         10  WK-MILISEGUNDOS     PIC 9(2).
000540     05  WK-DIF-GMT              PIC S9(4).
000550
000560 01  WK-FECHA-NUMERICA REDEFINES WK-FECHA-TRABAJO.
000570     05  FILLER                  PIC 9(16).
000580     05  FILLER                  PIC S9(4).
000590
000600 01  WK-SALDO-NUEVO               PIC S9(13)V9(02).
000610 01  WK-SALDO-NUEVO-ALT REDEFINES WK-SALDO-NUEVO
000620                                 PIC S9(15).
000630
000640 01  WK-CONTADOR-RECHAZOS         PIC 9(07) COMP.
000650 01  WK-CONTADOR-RECHAZOS-X REDEFINES WK-CONTADOR-RECHAZOS
000660                                 PIC S9(07) COMP.
000670
000680 LINKAGE SECTION.
000690 01  LK-TRX-VALOR                PIC S9(13)V9(02).
000700 01  LK-CTA-SALDO-ACTUAL         PIC S9(13)V9(02).
000710 01  LK-MOV-VALOR                PIC S9(13)V9(02).
000720 01  LK-MOV-SALDO                PIC S9(13)V9(02).
000730 01  LK-RECHAZO                  PIC X(20).
000740
000750 PROCEDURE DIVISION USING LK-TRX-VALOR LK-CTA-SALDO-ACTUAL
000760         LK-MOV-VALOR LK-MOV-SALDO LK-RECHAZO.
000770
000780 P100-INICIO.
000790     MOVE SPACES TO LK-RECHAZO.
000800     MOVE ZERO TO LK-MOV-VALOR.
000810     MOVE LK-CTA-SALDO-ACTUAL TO WK-SALDO-NUEVO.
000820
000830     IF LK-TRX-VALOR NOT > ZERO
000840         MOVE "INVALID-AMOUNT" TO LK-RECHAZO
000850         ADD 1 TO WK-CONTADOR-RECHAZOS
000860         GO TO P900-FIN
000870     END-IF.
000880
000890 P200-VERIFICAR-SALDO.
000900     IF LK-CTA-SALDO-ACTUAL < LK-TRX-VALOR
000910         MOVE "INSUFFICIENT-FUNDS" TO LK-RECHAZO
000920         ADD 1 TO WK-CONTADOR-RECHAZOS
000930         GO TO P900-FIN
000940     END-IF.
000950
000960 P300-APLICAR-RETIRO.
000970     SUBTRACT LK-TRX-VALOR FROM WK-SALDO-NUEVO.
000980     MOVE LK-TRX-VALOR TO LK-MOV-VALOR.
000990     MOVE WK-SALDO-NUEVO TO LK-MOV-SALDO.
001000     MOVE WK-SALDO-NUEVO TO LK-CTA-SALDO-ACTUAL.
001010
001020 P900-FIN.
001030     GOBACK.
