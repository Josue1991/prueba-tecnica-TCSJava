000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK5.
000030 AUTHOR. J-RUIZ-MARIN.
000040 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000050 DATE-WRITTEN. 1989-03-10.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000080
000090*--------------------------------------------------------------*
000100*  BANK5 - SUBRUTINA DE DEPOSITO (INGRESO DE EFECTIVO)         *
000110*                                                                *
000120*  APLICA LA REGLA DE NEGOCIO DEL DEPOSITO SOBRE EL SALDO QUE   *
000130*  RECIBE EN LINKAGE: EL IMPORTE DEBE SER MAYOR QUE CERO.        *
000140*  DEVUELVE EL NUEVO SALDO Y LOS DATOS YA PREPARADOS PARA EL     *
000150*  MOVIMIENTO DE DIARIO. NO ABRE NINGUN FICHERO - TODA LA E/S    *
000160*  LA HACE EL LLAMADOR (BANK1, MOTOR DE CONTABILIZACION, O       *
000170*  BANK8, MANTENIMIENTO DE CUENTAS, DESDE EL INGRESO POR         *
000180*  NUMERO DE CUENTA).                                           *
000190*--------------------------------------------------------------*
000200*  HISTORIAL DE CAMBIOS                                        *
000210*--------------------------------------------------------------*
000220*  1989-03-10  JRM  VERSION INICIAL. SUSTITUYE AL ANTIGUO        *
000230*               INGRESO DE EFECTIVO DE CAJERO (BANK5 ORIGINAL), *
000240*               QUE LEIA Y ESCRIBIA DIRECTAMENTE EL DIARIO.      *
000250*  1994-07-22  PSR  SE QUITA EL REDONDEO DE CENTIMOS; EL         *
000260*               IMPORTE YA LLEGA A DOS DECIMALES EXACTOS.        *
000270*  1998-09-14  MLG  REVISION Y2K DE LAS FECHAS DE TRABAJO.       *
000280*  2001-02-27  JRM  PETICION CR-1123. MENSAJE DE RECHAZO         *
000290*               "INVALID-AMOUNT" NORMALIZADO PARA LOS INFORMES   *
000300*               DE CONTROL DE LA CONTABILIZACION.                *
000310*  2005-10-04  PSR  LIMPIEZA DE COMENTARIOS OBSOLETOS.           *
000320*--------------------------------------------------------------*
000330
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     CLASS ALFABETICO-MAYUS IS "A" THRU "Z".
000390
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420 01  WK-FECHA-TRABAJO.
000430     05  WK-FECHA.
000440         10  WK-ANO              PIC 9(4).
000450         10  WK-MES              PIC 9(2).
000460         10  WK-DIA              PIC 9(2).
000470     05  WK-HORA.
000480         10  WK-HORAS            PIC 9(2).
000490         10  WK-MINUTOS          PIC 9(2).
000500         10  WK-SEGUNDOS         PIC 9(2).
000510         10  WK-MILISEGUNDOS     PIC 9(2).
000520     05  WK-DIF-GMT              PIC S9(4).
000530
000540 01  WK-FECHA-NUMERICA REDEFINES WK-FECHA-TRABAJO.
000550     05  FILLER                  PIC 9(16).
000560     05  FILLER                  PIC S9(4).
000570
000580 01  WK-SALDO-NUEVO               PIC S9(13)V9(02).
000590 01  WK-SALDO-NUEVO-ALT REDEFINES WK-SALDO-NUEVO
000600                                 PIC S9(15).
000610
000620 01  WK-CONTADOR-RECHAZOS         PIC 9(07) COMP.
000630 01  WK-CONTADOR-RECHAZOS-X REDEFINES WK-CONTADOR-RECHAZOS
000640                                 PIC S9(07) COMP.
000650
000660 LINKAGE SECTION.
000670 01  LK-TRX-VALOR                PIC S9(13)V9(02).
000680 01  LK-CTA-SALDO-ACTUAL         PIC S9(13)V9(02).
000690 01  LK-MOV-VALOR                PIC S9(13)V9(02).
000700 01  LK-MOV-SALDO                PIC S9(13)V9(02).
000710 01  LK-RECHAZO                  PIC X(20).
000720
000730 PROCEDURE DIVISION USING LK-TRX-VALOR LK-CTA-SALDO-ACTUAL
000740         LK-MOV-VALOR LK-MOV-SALDO LK-RECHAZO.
000750
000760 P100-INICIO.
000770     MOVE SPACES TO LK-RECHAZO.
000780     MOVE ZERO TO LK-MOV-VALOR.
000790     MOVE LK-CTA-SALDO-ACTUAL TO WK-SALDO-NUEVO.
000800
000810     IF LK-TRX-VALOR NOT > ZERO
000820         MOVE "INVALID-AMOUNT" TO LK-RECHAZO
000830         ADD 1 TO WK-CONTADOR-RECHAZOS
000840         GO TO P900-FIN
000850     END-IF.
000860
000870 P200-APLICAR-DEPOSITO.
000880     ADD LK-TRX-VALOR TO WK-SALDO-NUEVO.
000890     MOVE LK-TRX-VALOR TO LK-MOV-VALOR.
000900     MOVE WK-SALDO-NUEVO TO LK-MOV-SALDO.
000910     MOVE WK-SALDO-NUEVO TO LK-CTA-SALDO-ACTUAL.
000920
000930 P900-FIN.
000940     GOBACK.
