000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK6.
000030 AUTHOR. M-LACASA-GARCIA.
000040 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000050 DATE-WRITTEN. 1990-04-18.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000080
000090*--------------------------------------------------------------*
000100*  BANK6 - MANTENIMIENTO DE CLIENTES                          *
000110*                                                                *
000120*  PROCESO BATCH QUE LEE EL FICHERO DE SOLICITUDES SOLICIT-CLI  *
000130*  (ALTAS, MODIFICACIONES, BAJAS Y REACTIVACIONES DE CLIENTES)  *
000140*  Y ACTUALIZA LOS MAESTROS CLIENTES Y CUENTAS. LA BAJA DE UN    *
000150*  CLIENTE CASCADEA A TODAS SUS CUENTAS ACTIVAS, DESACTIVANDO    *
000160*  CADA UNA A TRAVES DE LA SUBRUTINA BANK2 Y GRABANDO EL         *
000170*  MOVIMIENTO CORRESPONDIENTE EN EL DIARIO MOVIMIENTOS, IGUAL    *
000180*  QUE HACE EL MOTOR DE CONTABILIZACION BANK1. LA REACTIVACION   *
000190*  CON SELECCION DE CUENTAS HACE LO MISMO EN SENTIDO CONTRARIO.  *
000200*--------------------------------------------------------------*
000210*  HISTORIAL DE CAMBIOS                                        *
000220*--------------------------------------------------------------*
000230*  1990-04-18  MLG  VERSION INICIAL. SUSTITUYE A LA ANTIGUA      *
000240*               CAPTURA DE ALTA DE TARJETA POR VENTANILLA        *
000250*               (PROGRAMA ESCRIBI); PASA A SER PROCESO BATCH     *
000260*               CONTRA EL FICHERO SOLICIT-CLI.                  *
000270*  1991-09-05  JRM  SE AÑADE LA MODIFICACION DE DATOS DE         *
000280*               CLIENTE CON RECOMPROBACION DE UNICIDAD DE LA     *
000290*               IDENTIFICACION CUANDO CAMBIA.                    *
000300*  1994-02-11  PSR  LA BAJA DE CLIENTE PASA A DESACTIVAR EN      *
000310*               CASCADA TODAS LAS CUENTAS ACTIVAS DEL CLIENTE,   *
000320*               GRABANDO EL MOVIMIENTO DE DESACTIVACION.         *
000330*  1996-10-23  MLG  SE AÑADE LA REACTIVACION DE CLIENTE CON      *
000340*               SELECCION DE CUENTAS (ACTIVACTA); SE RECHAZA     *
000350*               CON CUENTA-NO-PERTENECE SI UNA CUENTA INDICADA   *
000360*               NO ES DEL CLIENTE.                               *
000370*  1998-09-14  MLG  REVISION Y2K. AJUSTE DE SIGLO EN CLI-CREATED *
000380*               Y EN LAS FECHAS DE LOS MOVIMIENTOS DE CASCADA.   *
000390*  2001-02-27  JRM  PETICION CR-1123. NORMALIZACION DE LOS       *
000400*               CODIGOS DE RECHAZO DEL MANTENIMIENTO.            *
000410*  2002-05-16  PSR  SE LIMITA LA TABLA DE CLIENTES EN MEMORIA A  *
000420*               9999 POSICIONES, IGUAL QUE BANK1 CON LA TABLA    *
000430*               DE CUENTAS.                                      *
000440*  2006-08-22  JRM  PETICION CR-2317. EN ACTIVACTA, BANK2 YA NO  *
000450*               RECIBE WK-RECHAZO DIRECTAMENTE; SE LE PASA UN    *
000460*               CAMPO DE TRABAJO APARTE PARA QUE EL RECHAZO DE   *
000470*               CUENTA-NO-PERTENECE DE UNA CUENTA ANTERIOR DE LA *
000480*               MISMA SOLICITUD NO QUEDE TAPADO POR EL EXITO DE  *
000490*               UNA CUENTA POSTERIOR.                            *
000500*--------------------------------------------------------------*
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS ALFABETICO-MAYUS IS "A" THRU "Z"
000570     UPSI-0.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT SOLICIT-CLI ASSIGN TO DISK
000620     ORGANIZATION IS SEQUENTIAL
000630     FILE STATUS IS FS-SOLICIT.
000640
000650     SELECT CLIENTES ASSIGN TO DISK
000660     ORGANIZATION IS SEQUENTIAL
000670     FILE STATUS IS FS-CLIENTES.
000680
000690     SELECT CUENTAS ASSIGN TO DISK
000700     ORGANIZATION IS SEQUENTIAL
000710     FILE STATUS IS FS-CUENTAS.
000720
000730     SELECT MOVIMIENTOS ASSIGN TO DISK
000740     ORGANIZATION IS SEQUENTIAL
000750     FILE STATUS IS FS-MOVIM.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790 FD  SOLICIT-CLI
000800     LABEL RECORD STANDARD
000810     VALUE OF FILE-ID IS "SOLICIT-CLI.DAT".
000820     COPY CLIREQ.
000830
000840 FD  CLIENTES
000850     LABEL RECORD STANDARD
000860     VALUE OF FILE-ID IS "CLIENTES.DAT".
000870     COPY CLIREC.
000880
000890 FD  CUENTAS
000900     LABEL RECORD STANDARD
000910     VALUE OF FILE-ID IS "CUENTAS.DAT".
000920     COPY CTAREC.
000930
000940 FD  MOVIMIENTOS
000950     LABEL RECORD STANDARD
000960     VALUE OF FILE-ID IS "MOVIMIENTOS.DAT".
000970     COPY MOVREC.
000980
000990 WORKING-STORAGE SECTION.
001000 77  FS-SOLICIT                  PIC X(02).
001010 77  FS-CLIENTES                 PIC X(02).
001020 77  FS-CUENTAS                  PIC X(02).
001030 77  FS-MOVIM                    PIC X(02).
001040
001050 01  WK-FECHA-SISTEMA.
001060     05  WK-SIS-ANO2             PIC 9(2).
001070     05  WK-SIS-MES              PIC 9(2).
001080     05  WK-SIS-DIA              PIC 9(2).
001090     05  FILLER                  PIC X(02).
001100 01  WK-HORA-SISTEMA.
001110     05  WK-SIS-HORAS            PIC 9(2).
001120     05  WK-SIS-MINUTOS          PIC 9(2).
001130     05  WK-SIS-SEGUNDOS         PIC 9(2).
001140     05  WK-SIS-CENTESIMAS       PIC 9(2).
001150     05  FILLER                  PIC X(02).
001160 01  WK-SIGLO                    PIC 9(2).
001170
001180 01  WK-FECHA-HORA-MOV           PIC 9(14).
001190 01  WK-FECHA-HORA-MOV-ALT REDEFINES WK-FECHA-HORA-MOV.
001200     05  WK-FHM-SIGLO            PIC 9(02).
001210     05  WK-FHM-ANO2             PIC 9(02).
001220     05  WK-FHM-MES              PIC 9(02).
001230     05  WK-FHM-DIA              PIC 9(02).
001240     05  WK-FHM-HORAS            PIC 9(02).
001250     05  WK-FHM-MINUTOS          PIC 9(02).
001260     05  WK-FHM-SEGUNDOS         PIC 9(02).
001270
001280*--------------------------------------------------------------*
001290*  TABLA DE CLIENTES EN MEMORIA - CARGADA DEL MAESTRO           *
001300*  SECUENCIAL CLIENTES AL ARRANQUE Y REGRABADA AL FINAL.        *
001310*--------------------------------------------------------------*
001320 01  WK-MAX-CLIENTES             PIC 9(04) COMP VALUE 9999.
001330 01  WK-NUM-CLIENTES             PIC 9(04) COMP VALUE ZERO.
001340 01  WK-ULTIMO-CLI-ID            PIC 9(10) COMP VALUE ZERO.
001350 01  CLIENTES-TABLA.
001360     02  TCLI-TAB OCCURS 9999 TIMES INDEXED BY WK-CLI-IX.
001370         03  TCLI-ID              PIC 9(10).
001380         03  TCLI-NOMBRE          PIC X(100).
001390         03  TCLI-GENERO          PIC X(20).
001400         03  TCLI-EDAD            PIC 9(3).
001410         03  TCLI-IDENTIFICACION  PIC X(20).
001420         03  TCLI-DIRECCION       PIC X(200).
001430         03  TCLI-TELEFONO        PIC X(20).
001440         03  TCLI-PASSWORD        PIC X(50).
001450         03  TCLI-ESTADO          PIC X(01).
001460         03  TCLI-DELETED         PIC X(01).
001470         03  TCLI-CREATED         PIC 9(14).
001480         03  FILLER               PIC X(05).
001490
001500*--------------------------------------------------------------*
001510*  TABLA DE CUENTAS EN MEMORIA - NECESARIA PARA LA CASCADA DE  *
001520*  ALTAS/BAJAS DE CUENTAS AL ACTIVAR O DESACTIVAR UN CLIENTE.  *
001530*--------------------------------------------------------------*
001540 01  WK-MAX-CUENTAS               PIC 9(04) COMP VALUE 9999.
001550 01  WK-NUM-CUENTAS                PIC 9(04) COMP VALUE ZERO.
001560 01  CUENTAS-TABLA.
001570     02  TCTA-TAB OCCURS 9999 TIMES INDEXED BY WK-CTA-IX.
001580         03  TCTA-ID              PIC 9(10).
001590         03  TCTA-NUMERO          PIC X(30).
001600         03  TCTA-TIPO            PIC X(50).
001610         03  TCTA-SALDO-INICIAL   PIC S9(13)V9(02).
001620         03  TCTA-SALDO-ACTUAL    PIC S9(13)V9(02).
001630         03  TCTA-ESTADO          PIC X(01).
001640         03  TCTA-DELETED         PIC X(01).
001650         03  TCTA-CLIENTE-ID      PIC 9(10).
001660         03  TCTA-CREATED         PIC 9(14).
001670         03  FILLER               PIC X(05).
001680
001690 01  WK-ULTIMO-MOV-ID             PIC 9(10) COMP.
001700
001710 01  WK-CLI-ENCONTRADO            PIC X(01) VALUE "N".
001720     88  CLI-FUE-ENCONTRADO      VALUE "S".
001730     88  CLI-NO-FUE-ENCONTRADO   VALUE "N".
001740
001750 01  WK-RECHAZO                   PIC X(20).
001760 01  WK-SUBIX                     PIC 9(02) COMP.
001770 01  WK-SUBIX-ALT REDEFINES WK-SUBIX
001780                                  PIC S9(02) COMP.
001790
001800 01  WK-MOV-VALOR                 PIC S9(13)V9(02).
001810 01  WK-MOV-SALDO                 PIC S9(13)V9(02).
001820 01  WK-TRX-TIPO-CASCADA          PIC X(10).
001830 01  WK-RECHAZO-CASCADA           PIC X(20).
001840
001850*--------------------------------------------------------------*
001860*  CONTADORES DE CONTROL DEL PROCESO                            *
001870*--------------------------------------------------------------*
001880 01  WK-TOTAL-LEIDAS              PIC 9(07) COMP.
001890 01  WK-TOTAL-ACEPTADAS           PIC 9(07) COMP.
001900 01  WK-TOTAL-RECHAZADAS          PIC 9(07) COMP.
001910 01  WK-TOTAL-RECHAZADAS-ALT REDEFINES WK-TOTAL-RECHAZADAS
001920                                  PIC S9(07) COMP.
001930 01  WK-TOTAL-CUENTAS-CASCADA     PIC 9(07) COMP.
001940
001950 PROCEDURE DIVISION.
001960 P000-PROCESO-PRINCIPAL.
001970     PERFORM P100-INICIALIZAR THRU P100-EXIT.
001980     PERFORM P200-CARGAR-CLIENTES THRU P200-EXIT.
001990     PERFORM P250-CARGAR-CUENTAS THRU P250-EXIT.
002000     PERFORM P300-LOCALIZAR-ULTIMO-MOV THRU P300-EXIT.
002010     PERFORM P400-TRATAR-SOLICITUDES THRU P400-EXIT.
002020     PERFORM P800-REGRABAR-CLIENTES THRU P800-EXIT.
002030     PERFORM P850-REGRABAR-CUENTAS THRU P850-EXIT.
002040     PERFORM P900-TOTALES THRU P900-EXIT.
002050     STOP RUN.
002060
002070 P100-INICIALIZAR.
002080     ACCEPT WK-FECHA-SISTEMA FROM DATE.
002090     ACCEPT WK-HORA-SISTEMA FROM TIME.
002100     IF WK-SIS-ANO2 < 50
002110         MOVE 20 TO WK-SIGLO
002120     ELSE
002130         MOVE 19 TO WK-SIGLO
002140     END-IF.
002150     MOVE WK-SIGLO       TO WK-FHM-SIGLO.
002160     MOVE WK-SIS-ANO2    TO WK-FHM-ANO2.
002170     MOVE WK-SIS-MES     TO WK-FHM-MES.
002180     MOVE WK-SIS-DIA     TO WK-FHM-DIA.
002190     MOVE WK-SIS-HORAS   TO WK-FHM-HORAS.
002200     MOVE WK-SIS-MINUTOS TO WK-FHM-MINUTOS.
002210     MOVE WK-SIS-SEGUNDOS TO WK-FHM-SEGUNDOS.
002220     MOVE ZERO TO WK-TOTAL-LEIDAS WK-TOTAL-ACEPTADAS
002230         WK-TOTAL-RECHAZADAS WK-TOTAL-CUENTAS-CASCADA
002240         WK-ULTIMO-CLI-ID.
002250 P100-EXIT.
002260     EXIT.
002270
002280 P200-CARGAR-CLIENTES.
002290     MOVE ZERO TO WK-NUM-CLIENTES.
002300     OPEN INPUT CLIENTES.
002310     IF FS-CLIENTES NOT = "00"
002320         GO TO P900-ABEND.
002330 P200-LEER.
002340     READ CLIENTES AT END GO TO P200-FIN-CARGA.
002350     ADD 1 TO WK-NUM-CLIENTES.
002360     IF WK-NUM-CLIENTES > WK-MAX-CLIENTES
002370         GO TO P900-ABEND-TABLA.
002380     SET WK-CLI-IX TO WK-NUM-CLIENTES.
002390     MOVE CLI-ID             TO TCLI-ID (WK-CLI-IX).
002400     MOVE CLI-NOMBRE         TO TCLI-NOMBRE (WK-CLI-IX).
002410     MOVE CLI-GENERO         TO TCLI-GENERO (WK-CLI-IX).
002420     MOVE CLI-EDAD           TO TCLI-EDAD (WK-CLI-IX).
002430     MOVE CLI-IDENTIFICACION TO TCLI-IDENTIFICACION (WK-CLI-IX).
002440     MOVE CLI-DIRECCION      TO TCLI-DIRECCION (WK-CLI-IX).
002450     MOVE CLI-TELEFONO       TO TCLI-TELEFONO (WK-CLI-IX).
002460     MOVE CLI-PASSWORD       TO TCLI-PASSWORD (WK-CLI-IX).
002470     MOVE CLI-ESTADO         TO TCLI-ESTADO (WK-CLI-IX).
002480     MOVE CLI-DELETED        TO TCLI-DELETED (WK-CLI-IX).
002490     MOVE CLI-CREATED        TO TCLI-CREATED (WK-CLI-IX).
002500     IF CLI-ID > WK-ULTIMO-CLI-ID
002510         MOVE CLI-ID TO WK-ULTIMO-CLI-ID.
002520     GO TO P200-LEER.
002530 P200-FIN-CARGA.
002540     CLOSE CLIENTES.
002550 P200-EXIT.
002560     EXIT.
002570
002580 P250-CARGAR-CUENTAS.
002590     MOVE ZERO TO WK-NUM-CUENTAS.
002600     OPEN INPUT CUENTAS.
002610     IF FS-CUENTAS NOT = "00"
002620         GO TO P900-ABEND.
002630 P250-LEER.
002640     READ CUENTAS AT END GO TO P250-FIN-CARGA.
002650     ADD 1 TO WK-NUM-CUENTAS.
002660     IF WK-NUM-CUENTAS > WK-MAX-CUENTAS
002670         GO TO P900-ABEND-TABLA.
002680     SET WK-CTA-IX TO WK-NUM-CUENTAS.
002690     MOVE CTA-ID              TO TCTA-ID (WK-CTA-IX).
002700     MOVE CTA-NUMERO          TO TCTA-NUMERO (WK-CTA-IX).
002710     MOVE CTA-TIPO            TO TCTA-TIPO (WK-CTA-IX).
002720     MOVE CTA-SALDO-INICIAL   TO TCTA-SALDO-INICIAL (WK-CTA-IX).
002730     MOVE CTA-SALDO-ACTUAL    TO TCTA-SALDO-ACTUAL (WK-CTA-IX).
002740     MOVE CTA-ESTADO          TO TCTA-ESTADO (WK-CTA-IX).
002750     MOVE CTA-DELETED         TO TCTA-DELETED (WK-CTA-IX).
002760     MOVE CTA-CLIENTE-ID      TO TCTA-CLIENTE-ID (WK-CTA-IX).
002770     MOVE CTA-CREATED         TO TCTA-CREATED (WK-CTA-IX).
002780     GO TO P250-LEER.
002790 P250-FIN-CARGA.
002800     CLOSE CUENTAS.
002810 P250-EXIT.
002820     EXIT.
002830
002840*    RECORRE EL DIARIO EXISTENTE PARA HALLAR EL ULTIMO MOV-ID
002850*    YA GRABADO, IGUAL QUE EL MOTOR DE CONTABILIZACION BANK1.
002860 P300-LOCALIZAR-ULTIMO-MOV.
002870     MOVE ZERO TO WK-ULTIMO-MOV-ID.
002880     OPEN INPUT MOVIMIENTOS.
002890     IF FS-MOVIM = "35"
002900         GO TO P300-EXIT.
002910     IF FS-MOVIM NOT = "00"
002920         GO TO P900-ABEND.
002930 P300-LEER.
002940     READ MOVIMIENTOS AT END GO TO P300-FIN.
002950     IF MOV-ID > WK-ULTIMO-MOV-ID
002960         MOVE MOV-ID TO WK-ULTIMO-MOV-ID.
002970     GO TO P300-LEER.
002980 P300-FIN.
002990     CLOSE MOVIMIENTOS.
003000 P300-EXIT.
003010     EXIT.
003020
003030 P400-TRATAR-SOLICITUDES.
003040     OPEN INPUT SOLICIT-CLI.
003050     IF FS-SOLICIT NOT = "00"
003060         GO TO P900-ABEND.
003070     OPEN EXTEND MOVIMIENTOS.
003080     IF FS-MOVIM = "35"
003090         CLOSE MOVIMIENTOS
003100         OPEN OUTPUT MOVIMIENTOS
003110         CLOSE MOVIMIENTOS
003120         OPEN EXTEND MOVIMIENTOS.
003130     IF FS-MOVIM NOT = "00"
003140         GO TO P900-ABEND.
003150 P400-LEER-SOLICITUD.
003160     READ SOLICIT-CLI AT END GO TO P400-FIN.
003170     ADD 1 TO WK-TOTAL-LEIDAS.
003180     MOVE SPACES TO WK-RECHAZO.
003190     EVALUATE TRUE
003200         WHEN CLQ-ES-CREAR
003210             PERFORM P500-ALTA-CLIENTE THRU P500-EXIT
003220         WHEN CLQ-ES-ACTUALIZA
003230             PERFORM P550-ACTUALIZAR-CLIENTE THRU P550-EXIT
003240         WHEN CLQ-ES-DESACTIVA
003250             PERFORM P600-DESACTIVAR-CLIENTE THRU P600-EXIT
003260         WHEN CLQ-ES-ACTIVA
003270             PERFORM P650-ACTIVAR-SIMPLE THRU P650-EXIT
003280         WHEN CLQ-ES-ACTIVACTA
003290             PERFORM P700-ACTIVAR-CON-CUENTAS THRU P700-EXIT
003300         WHEN OTHER
003310             MOVE "INVALID-TYPE" TO WK-RECHAZO
003320     END-EVALUATE.
003330     IF WK-RECHAZO = SPACES
003340         ADD 1 TO WK-TOTAL-ACEPTADAS
003350     ELSE
003360         ADD 1 TO WK-TOTAL-RECHAZADAS
003370     END-IF.
003380     GO TO P400-LEER-SOLICITUD.
003390 P400-FIN.
003400     CLOSE SOLICIT-CLI.
003410     CLOSE MOVIMIENTOS.
003420 P400-EXIT.
003430     EXIT.
003440
003450*    ALTA DE CLIENTE - RECHAZA IDENTIFICACION DUPLICADA.
003460 P500-ALTA-CLIENTE.
003470     SET WK-CLI-IX TO 1.
003480 P500-COMPROBAR.
003490     IF WK-CLI-IX > WK-NUM-CLIENTES
003500         GO TO P500-INSERTAR.
003510     IF TCLI-IDENTIFICACION (WK-CLI-IX) = CLQ-IDENTIFICACION
003520         MOVE "DUPLICATE-IDENT" TO WK-RECHAZO
003530         GO TO P500-EXIT.
003540     SET WK-CLI-IX UP BY 1.
003550     GO TO P500-COMPROBAR.
003560 P500-INSERTAR.
003570     IF WK-NUM-CLIENTES > WK-MAX-CLIENTES
003580         GO TO P900-ABEND-TABLA.
003590     ADD 1 TO WK-NUM-CLIENTES.
003600     ADD 1 TO WK-ULTIMO-CLI-ID.
003610     SET WK-CLI-IX TO WK-NUM-CLIENTES.
003620     MOVE WK-ULTIMO-CLI-ID   TO TCLI-ID (WK-CLI-IX)
003630                                CLQ-CLIENTE-ID.
003640     MOVE CLQ-NOMBRE         TO TCLI-NOMBRE (WK-CLI-IX).
003650     MOVE CLQ-GENERO         TO TCLI-GENERO (WK-CLI-IX).
003660     MOVE CLQ-EDAD           TO TCLI-EDAD (WK-CLI-IX).
003670     MOVE CLQ-IDENTIFICACION TO TCLI-IDENTIFICACION (WK-CLI-IX).
003680     MOVE CLQ-DIRECCION      TO TCLI-DIRECCION (WK-CLI-IX).
003690     MOVE CLQ-TELEFONO       TO TCLI-TELEFONO (WK-CLI-IX).
003700     MOVE CLQ-PASSWORD       TO TCLI-PASSWORD (WK-CLI-IX).
003710     MOVE "A"                TO TCLI-ESTADO (WK-CLI-IX).
003720     MOVE "N"                TO TCLI-DELETED (WK-CLI-IX).
003730     MOVE WK-FECHA-HORA-MOV  TO TCLI-CREATED (WK-CLI-IX).
003740 P500-EXIT.
003750     EXIT.
003760
003770*    MODIFICACION DE DATOS - RECOMPRUEBA LA UNICIDAD DE LA
003780*    IDENTIFICACION SOLO SI HA CAMBIADO.
003790 P550-ACTUALIZAR-CLIENTE.
003800     PERFORM P950-BUSCAR-CLIENTE THRU P950-EXIT.
003810     IF CLI-NO-FUE-ENCONTRADO
003820         MOVE "CLIENT-NOT-FOUND" TO WK-RECHAZO
003830         GO TO P550-EXIT.
003840     IF TCLI-IDENTIFICACION (WK-CLI-IX) NOT = CLQ-IDENTIFICACION
003850         PERFORM P560-VERIFICAR-UNICIDAD THRU P560-EXIT
003860         IF WK-RECHAZO NOT = SPACES
003870             GO TO P550-EXIT
003880         END-IF
003890     END-IF.
003900     MOVE CLQ-NOMBRE         TO TCLI-NOMBRE (WK-CLI-IX).
003910     MOVE CLQ-GENERO         TO TCLI-GENERO (WK-CLI-IX).
003920     MOVE CLQ-EDAD           TO TCLI-EDAD (WK-CLI-IX).
003930     MOVE CLQ-IDENTIFICACION TO TCLI-IDENTIFICACION (WK-CLI-IX).
003940     MOVE CLQ-DIRECCION      TO TCLI-DIRECCION (WK-CLI-IX).
003950     MOVE CLQ-TELEFONO       TO TCLI-TELEFONO (WK-CLI-IX).
003960     MOVE CLQ-PASSWORD       TO TCLI-PASSWORD (WK-CLI-IX).
003970 P550-EXIT.
003980     EXIT.
003990
004000 P560-VERIFICAR-UNICIDAD.
004010     SET WK-SUBIX TO 1.
004020 P560-COMPARAR.
004030     IF WK-SUBIX > WK-NUM-CLIENTES
004040         GO TO P560-EXIT.
004050     IF WK-SUBIX NOT = WK-CLI-IX
004060         IF TCLI-IDENTIFICACION (WK-SUBIX) = CLQ-IDENTIFICACION
004070             MOVE "DUPLICATE-IDENT" TO WK-RECHAZO
004080             GO TO P560-EXIT
004090         END-IF
004100     END-IF.
004110     ADD 1 TO WK-SUBIX.
004120     GO TO P560-COMPARAR.
004130 P560-EXIT.
004140     EXIT.
004150
004160*    BAJA DE CLIENTE - DESACTIVA EN CASCADA TODA CUENTA ACTIVA
004170*    DEL CLIENTE ANTES DE DEJAR AL CLIENTE INACTIVO.
004180 P600-DESACTIVAR-CLIENTE.
004190     PERFORM P950-BUSCAR-CLIENTE THRU P950-EXIT.
004200     IF CLI-NO-FUE-ENCONTRADO
004210         MOVE "CLIENT-NOT-FOUND" TO WK-RECHAZO
004220         GO TO P600-EXIT.
004230     MOVE "DESACTIVAR" TO WK-TRX-TIPO-CASCADA.
004240     SET WK-SUBIX TO 1.
004250 P600-RECORRER-CUENTAS.
004260     IF WK-SUBIX > WK-NUM-CUENTAS
004270         GO TO P600-FIN-CASCADA.
004280     IF TCTA-CLIENTE-ID (WK-SUBIX) = TCLI-ID (WK-CLI-IX)
004290         AND TCTA-ESTADO (WK-SUBIX) = "A"
004300         AND TCTA-DELETED (WK-SUBIX) = "N"
004310         PERFORM P750-CASCADA-MOVIMIENTO THRU P750-EXIT
004320     END-IF.
004330     ADD 1 TO WK-SUBIX.
004340     GO TO P600-RECORRER-CUENTAS.
004350 P600-FIN-CASCADA.
004360     MOVE "I" TO TCLI-ESTADO (WK-CLI-IX).
004370 P600-EXIT.
004380     EXIT.
004390
004400*    ACTIVACION SIMPLE DE CLIENTE - NO TOCA LAS CUENTAS.
004410 P650-ACTIVAR-SIMPLE.
004420     PERFORM P950-BUSCAR-CLIENTE THRU P950-EXIT.
004430     IF CLI-NO-FUE-ENCONTRADO
004440         MOVE "CLIENT-NOT-FOUND" TO WK-RECHAZO
004450         GO TO P650-EXIT.
004460     MOVE "A" TO TCLI-ESTADO (WK-CLI-IX).
004470 P650-EXIT.
004480     EXIT.
004490
004500*    ACTIVACION DE CLIENTE CON SELECCION DE CUENTAS - CADA
004510*    CUENTA SOLICITADA DEBE PERTENECER AL CLIENTE; LAS QUE NO
004520*    SON SUYAS SE RECHAZAN CON CUENTA-NO-PERTENECE Y EL RESTO
004530*    SE REACTIVA SI ESTABA INACTIVA. EL CLIENTE SIEMPRE QUEDA
004540*    ACTIVO AL FINAL, SE HAYA RECHAZADO ALGUNA CUENTA O NO.
004550 P700-ACTIVAR-CON-CUENTAS.
004560     PERFORM P950-BUSCAR-CLIENTE THRU P950-EXIT.
004570     IF CLI-NO-FUE-ENCONTRADO
004580         MOVE "CLIENT-NOT-FOUND" TO WK-RECHAZO
004590         GO TO P700-EXIT.
004600     MOVE "ACTIVAR" TO WK-TRX-TIPO-CASCADA.
004610     SET WK-SUBIX TO 1.
004620 P700-RECORRER-SOLICITUD.
004630     IF WK-SUBIX > CLQ-NUM-CUENTAS
004640         GO TO P700-FIN.
004650     PERFORM P720-LOCALIZAR-CUENTA-SOLIC THRU P720-EXIT.
004660     ADD 1 TO WK-SUBIX.
004670     GO TO P700-RECORRER-SOLICITUD.
004680 P700-FIN.
004690     MOVE "A" TO TCLI-ESTADO (WK-CLI-IX).
004700 P700-EXIT.
004710     EXIT.
004720
004730 P720-LOCALIZAR-CUENTA-SOLIC.
004740     SET WK-CTA-IX TO 1.
004750 P720-COMPARAR.
004760     IF WK-CTA-IX > WK-NUM-CUENTAS
004770         MOVE "CUENTA-NO-PERTENECE" TO WK-RECHAZO
004780         GO TO P720-EXIT.
004790     IF TCTA-ID (WK-CTA-IX) = CLQ-CUENTAS-TABLA (WK-SUBIX)
004800         IF TCTA-CLIENTE-ID (WK-CTA-IX) NOT = CLQ-CLIENTE-ID
004810             MOVE "CUENTA-NO-PERTENECE" TO WK-RECHAZO
004820             GO TO P720-EXIT
004830         END-IF
004840         IF TCTA-ESTADO (WK-CTA-IX) = "I"
004850             PERFORM P750-CASCADA-MOVIMIENTO THRU P750-EXIT
004860         END-IF
004870         GO TO P720-EXIT
004880     END-IF.
004890     SET WK-CTA-IX UP BY 1.
004900     GO TO P720-COMPARAR.
004910 P720-EXIT.
004920     EXIT.
004930
004940*    APLICA LA ACTIVACION/DESACTIVACION SOBRE LA CUENTA QUE
004950*    ESTA EN WK-CTA-IX (O WK-SUBIX PARA LA BAJA DE CLIENTE) Y
004960*    GRABA EL MOVIMIENTO EN EL DIARIO, EXACTAMENTE IGUAL QUE EL
004970*    MOTOR DE CONTABILIZACION BANK1.
004980 P750-CASCADA-MOVIMIENTO.
004990     IF WK-TRX-TIPO-CASCADA = "DESACTIVAR"
005000         SET WK-CTA-IX TO WK-SUBIX
005010     END-IF.
005020*    CR-2317: BANK2 LIMPIA SU PARAMETRO DE RECHAZO AL ENTRAR, ASI
005030*    QUE NO SE LE PASA WK-RECHAZO DIRECTAMENTE - SI SE HICIERA,
005040*    UNA CUENTA DE LA SOLICITUD QUE SE RECHAZO ANTES POR NO SER
005050*    DEL CLIENTE QUEDARIA TAPADA POR EL EXITO DE OTRA CUENTA DE
005060*    LA MISMA SOLICITUD ACTIVADA/DESACTIVADA DESPUES.
005070     CALL "BANK2" USING WK-TRX-TIPO-CASCADA
005080         TCTA-ESTADO (WK-CTA-IX)
005090         TCTA-SALDO-ACTUAL (WK-CTA-IX)
005100         WK-MOV-VALOR WK-MOV-SALDO WK-RECHAZO-CASCADA.
005110     IF WK-RECHAZO-CASCADA NOT = SPACES
005120         MOVE WK-RECHAZO-CASCADA TO WK-RECHAZO.
005130     ADD 1 TO WK-ULTIMO-MOV-ID.
005140     ADD 1 TO WK-TOTAL-CUENTAS-CASCADA.
005150     MOVE WK-ULTIMO-MOV-ID   TO MOV-ID.
005160     MOVE TCTA-ID (WK-CTA-IX) TO MOV-CUENTA-ID.
005170     MOVE WK-FECHA-HORA-MOV  TO MOV-FECHA.
005180     MOVE WK-TRX-TIPO-CASCADA TO MOV-TIPO.
005190     MOVE WK-MOV-VALOR       TO MOV-VALOR.
005200     MOVE WK-MOV-SALDO       TO MOV-SALDO.
005210     MOVE WK-FECHA-HORA-MOV  TO MOV-CREATED.
005220     WRITE MOVIMIENTO-REG.
005230 P750-EXIT.
005240     EXIT.
005250
005260 P800-REGRABAR-CLIENTES.
005270     OPEN OUTPUT CLIENTES.
005280     IF FS-CLIENTES NOT = "00"
005290         GO TO P900-ABEND.
005300     SET WK-CLI-IX TO 1.
005310 P800-ESCRIBIR.
005320     IF WK-CLI-IX > WK-NUM-CLIENTES
005330         GO TO P800-FIN.
005340     MOVE TCLI-ID (WK-CLI-IX)             TO CLI-ID.
005350     MOVE TCLI-NOMBRE (WK-CLI-IX)         TO CLI-NOMBRE.
005360     MOVE TCLI-GENERO (WK-CLI-IX)         TO CLI-GENERO.
005370     MOVE TCLI-EDAD (WK-CLI-IX)           TO CLI-EDAD.
005380     MOVE TCLI-IDENTIFICACION (WK-CLI-IX) TO CLI-IDENTIFICACION.
005390     MOVE TCLI-DIRECCION (WK-CLI-IX)      TO CLI-DIRECCION.
005400     MOVE TCLI-TELEFONO (WK-CLI-IX)       TO CLI-TELEFONO.
005410     MOVE TCLI-PASSWORD (WK-CLI-IX)       TO CLI-PASSWORD.
005420     MOVE TCLI-ESTADO (WK-CLI-IX)         TO CLI-ESTADO.
005430     MOVE TCLI-DELETED (WK-CLI-IX)        TO CLI-DELETED.
005440     MOVE TCLI-CREATED (WK-CLI-IX)        TO CLI-CREATED.
005450     WRITE CLIENTE-REG.
005460     SET WK-CLI-IX UP BY 1.
005470     GO TO P800-ESCRIBIR.
005480 P800-FIN.
005490     CLOSE CLIENTES.
005500 P800-EXIT.
005510     EXIT.
005520
005530 P850-REGRABAR-CUENTAS.
005540     OPEN OUTPUT CUENTAS.
005550     IF FS-CUENTAS NOT = "00"
005560         GO TO P900-ABEND.
005570     SET WK-CTA-IX TO 1.
005580 P850-ESCRIBIR.
005590     IF WK-CTA-IX > WK-NUM-CUENTAS
005600         GO TO P850-FIN.
005610     MOVE TCTA-ID (WK-CTA-IX)            TO CTA-ID.
005620     MOVE TCTA-NUMERO (WK-CTA-IX)        TO CTA-NUMERO.
005630     MOVE TCTA-TIPO (WK-CTA-IX)          TO CTA-TIPO.
005640     MOVE TCTA-SALDO-INICIAL (WK-CTA-IX) TO CTA-SALDO-INICIAL.
005650     MOVE TCTA-SALDO-ACTUAL (WK-CTA-IX)  TO CTA-SALDO-ACTUAL.
005660     MOVE TCTA-ESTADO (WK-CTA-IX)        TO CTA-ESTADO.
005670     MOVE TCTA-DELETED (WK-CTA-IX)       TO CTA-DELETED.
005680     MOVE TCTA-CLIENTE-ID (WK-CTA-IX)    TO CTA-CLIENTE-ID.
005690     MOVE TCTA-CREATED (WK-CTA-IX)       TO CTA-CREATED.
005700     WRITE CUENTA-REG.
005710     SET WK-CTA-IX UP BY 1.
005720     GO TO P850-ESCRIBIR.
005730 P850-FIN.
005740     CLOSE CUENTAS.
005750 P850-EXIT.
005760     EXIT.
005770
005780 P900-TOTALES.
005790     DISPLAY "BANK6 - MANTENIMIENTO DE CLIENTES - TOTALES".
005800     DISPLAY "SOLICITUDES LEIDAS ..........: " WK-TOTAL-LEIDAS.
005810     DISPLAY "ACEPTADAS ....................: "
005820         WK-TOTAL-ACEPTADAS.
005830     DISPLAY "RECHAZADAS ...................: "
005840         WK-TOTAL-RECHAZADAS.
005850     DISPLAY "MOVIMIENTOS DE CASCADA .......: "
005860         WK-TOTAL-CUENTAS-CASCADA.
005870     GO TO P900-EXIT.
005880 P900-ABEND-TABLA.
005890     DISPLAY "BANK6 - TABLA EN MEMORIA LLENA - PROCESO ABORTADO".
005900     GO TO P900-ABEND.
005910 P900-ABEND.
005920     DISPLAY "BANK6 - ERROR DE E/S - PROCESO ABORTADO".
005930     STOP RUN.
005940 P900-EXIT.
005950     EXIT.
005960
005970*    LOCALIZA EL CLIENTE DE LA SOLICITUD ACTUAL (CLQ-CLIENTE-ID)
005980*    EN LA TABLA EN MEMORIA. DEJA EL INDICE EN WK-CLI-IX.
005990 P950-BUSCAR-CLIENTE.
006000     SET CLI-NO-FUE-ENCONTRADO TO TRUE.
006010     SET WK-CLI-IX TO 1.
006020 P950-COMPARAR.
006030     IF WK-CLI-IX > WK-NUM-CLIENTES
006040         GO TO P950-EXIT.
006050     IF TCLI-ID (WK-CLI-IX) = CLQ-CLIENTE-ID
006060         SET CLI-FUE-ENCONTRADO TO TRUE
006070         GO TO P950-EXIT.
006080     SET WK-CLI-IX UP BY 1.
006090     GO TO P950-COMPARAR.
006100 P950-EXIT.
006110     EXIT.
