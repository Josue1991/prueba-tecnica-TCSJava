000010*--------------------------------------------------------------*
000020*  CTAREQ   -  LAYOUT DE SOLICITUDES DE MANTENIMIENTO DE       *
000030*              CUENTAS (FICHERO SOLICIT-CTA)                   *
000040*  UNIZARBANK - DEPARTAMENTO DE SISTEMAS                       *
000050*--------------------------------------------------------------*
000060*  1990-05-02  MLG  CREACION PARA EL PROCESO BATCH DE ALTA,     *
000070*               INGRESO/RETIRO POR NUMERO DE CUENTA Y           *
000080*               ACTIVACION/DESACTIVACION DE CUENTAS.            *
000090*--------------------------------------------------------------*
000100 01  SOLICITUD-CTA-REG.
000110     02  CTQ-TIPO                PIC X(10).
000120         88  CTQ-ES-CREAR        VALUE "CREAR".
000130         88  CTQ-ES-DEPOSITA     VALUE "DEPOSITA".
000140         88  CTQ-ES-RETIRA       VALUE "RETIRA".
000150         88  CTQ-ES-ACTIVA       VALUE "ACTIVA".
000160         88  CTQ-ES-DESACTIVA    VALUE "DESACTIVA".
000170     02  CTQ-CUENTA-ID           PIC 9(10).
000180     02  CTQ-NUMERO              PIC X(30).
000190     02  CTQ-TIPO-CUENTA         PIC X(50).
000200     02  CTQ-SALDO-INICIAL       PIC S9(13)V9(2).
000210     02  CTQ-CLIENTE-ID          PIC 9(10).
000220     02  CTQ-VALOR               PIC S9(13)V9(2).
000230     02  FILLER                  PIC X(10).
