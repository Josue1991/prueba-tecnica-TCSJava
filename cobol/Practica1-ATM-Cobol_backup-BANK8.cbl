000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK8.
000030 AUTHOR. P-SANCHEZ-ROY.
000040 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000050 DATE-WRITTEN. 1990-06-04.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000080
000090*--------------------------------------------------------------*
000100*  BANK8 - MANTENIMIENTO DE CUENTAS                           *
000110*                                                                *
000120*  PROCESO BATCH QUE LEE EL FICHERO DE SOLICITUDES SOLICIT-CTA  *
000130*  (ALTAS DE CUENTA, INGRESOS Y RETIROS POR NUMERO DE CUENTA, Y  *
000140*  ACTIVACION/DESACTIVACION POR IDENTIFICADOR) Y ACTUALIZA EL    *
000150*  MAESTRO CUENTAS. LOS INGRESOS, RETIROS Y CAMBIOS DE ESTADO    *
000160*  SE APOYAN EN LAS MISMAS SUBRUTINAS DE CALCULO QUE USA EL      *
000170*  MOTOR DE CONTABILIZACION (BANK5, BANK4, BANK2) Y GRABAN EL    *
000180*  MOVIMIENTO CORRESPONDIENTE EN EL DIARIO MOVIMIENTOS.          *
000190*--------------------------------------------------------------*
000200*  HISTORIAL DE CAMBIOS                                        *
000210*--------------------------------------------------------------*
000220*  1990-06-04  PSR  VERSION INICIAL. SUSTITUYE A LA ANTIGUA      *
000230*               CONSULTA/INGRESO DE CAJERO POR TARJETA; PASA A  *
000240*               SER PROCESO BATCH CONTRA SOLICIT-CTA.           *
000250*  1991-09-05  JRM  SE AÑADE EL ALTA DE CUENTA NUEVA, CON        *
000260*               COMPROBACION DE NUMERO DUPLICADO Y DE QUE EL     *
000270*               CLIENTE TITULAR EXISTA Y ESTE ACTIVO.            *
000280*  1993-03-29  MLG  SE EXIGE LONGITUD DE NUMERO DE CUENTA ENTRE  *
000290*               10 Y 30 POSICIONES (PETICION OPERACIONES).       *
000300*  1995-08-17  PSR  EL INGRESO Y EL RETIRO POR NUMERO DE CUENTA  *
000310*               EXIGEN ADEMAS QUE LA CUENTA ESTE ACTIVA, AUNQUE  *
000320*               EL IMPORTE SEA CORRECTO.                         *
000330*  1998-09-14  MLG  REVISION Y2K DE LAS FECHAS DE TRABAJO.       *
000340*  2001-02-27  JRM  PETICION CR-1123. NORMALIZACION DE LOS       *
000350*               CODIGOS DE RECHAZO DEL MANTENIMIENTO.            *
000360*--------------------------------------------------------------*
000370
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     CLASS ALFABETICO-MAYUS IS "A" THRU "Z"
000430     UPSI-0.
000440
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT SOLICIT-CTA ASSIGN TO DISK
000480     ORGANIZATION IS SEQUENTIAL
000490     FILE STATUS IS FS-SOLICIT.
000500
000510     SELECT CLIENTES ASSIGN TO DISK
000520     ORGANIZATION IS SEQUENTIAL
000530     FILE STATUS IS FS-CLIENTES.
000540
000550     SELECT CUENTAS ASSIGN TO DISK
000560     ORGANIZATION IS SEQUENTIAL
000570     FILE STATUS IS FS-CUENTAS.
000580
000590     SELECT MOVIMIENTOS ASSIGN TO DISK
000600     ORGANIZATION IS SEQUENTIAL
000610     FILE STATUS IS FS-MOVIM.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  SOLICIT-CTA
000660     LABEL RECORD STANDARD
000670     VALUE OF FILE-ID IS "SOLICIT-CTA.DAT".
000680     COPY CTAREQ.
000690
000700 FD  CLIENTES
000710     LABEL RECORD STANDARD
000720     VALUE OF FILE-ID IS "CLIENTES.DAT".
000730     COPY CLIREC.
000740
000750 FD  CUENTAS
000760     LABEL RECORD STANDARD
000770     VALUE OF FILE-ID IS "CUENTAS.DAT".
000780     COPY CTAREC.
000790
000800 FD  MOVIMIENTOS
000810     LABEL RECORD STANDARD
000820     VALUE OF FILE-ID IS "MOVIMIENTOS.DAT".
000830     COPY MOVREC.
000840
000850 WORKING-STORAGE SECTION.
000860 77  FS-SOLICIT                  PIC X(02).
000870 77  FS-CLIENTES                 PIC X(02).
000880 77  FS-CUENTAS                  PIC X(02).
000890 77  FS-MOVIM                    PIC X(02).
000900
000910 01  WK-FECHA-SISTEMA.
000920     05  WK-SIS-ANO2             PIC 9(2).
000930     05  WK-SIS-MES              PIC 9(2).
000940     05  WK-SIS-DIA              PIC 9(2).
000950     05  FILLER                  PIC X(02).
000960 01  WK-HORA-SISTEMA.
000970     05  WK-SIS-HORAS            PIC 9(2).
000980     05  WK-SIS-MINUTOS          PIC 9(2).
000990     05  WK-SIS-SEGUNDOS         PIC 9(2).
001000     05  WK-SIS-CENTESIMAS       PIC 9(2).
001010     05  FILLER                  PIC X(02).
001020 01  WK-SIGLO                    PIC 9(2).
001030
001040 01  WK-FECHA-HORA-MOV           PIC 9(14).
001050 01  WK-FECHA-HORA-MOV-ALT REDEFINES WK-FECHA-HORA-MOV.
001060     05  WK-FHM-SIGLO            PIC 9(02).
001070     05  WK-FHM-ANO2             PIC 9(02).
001080     05  WK-FHM-MES              PIC 9(02).
001090     05  WK-FHM-DIA              PIC 9(02).
001100     05  WK-FHM-HORAS            PIC 9(02).
001110     05  WK-FHM-MINUTOS          PIC 9(02).
001120     05  WK-FHM-SEGUNDOS         PIC 9(02).
001130
001140*--------------------------------------------------------------*
001150*  TABLA DE CLIENTES EN MEMORIA - SOLO LECTURA, PARA VALIDAR    *
001160*  LA TITULARIDAD EN EL ALTA DE CUENTA.                          *
001170*--------------------------------------------------------------*
001180 01  WK-MAX-CLIENTES             PIC 9(04) COMP VALUE 9999.
001190 01  WK-NUM-CLIENTES             PIC 9(04) COMP VALUE ZERO.
001200 01  CLIENTES-TABLA.
001210     02  TCLI-TAB OCCURS 9999 TIMES INDEXED BY WK-CLI-IX.
001220         03  TCLI-ID              PIC 9(10).
001230         03  TCLI-ESTADO          PIC X(01).
001240         03  TCLI-DELETED         PIC X(01).
001250         03  FILLER               PIC X(05).
001260
001270*--------------------------------------------------------------*
001280*  TABLA DE CUENTAS EN MEMORIA - CARGADA DEL MAESTRO            *
001290*  SECUENCIAL CUENTAS AL ARRANQUE Y REGRABADA AL FINAL.          *
001300*--------------------------------------------------------------*
001310 01  WK-MAX-CUENTAS               PIC 9(04) COMP VALUE 9999.
001320 01  WK-NUM-CUENTAS                PIC 9(04) COMP VALUE ZERO.
001330 01  WK-ULTIMO-CTA-ID              PIC 9(10) COMP VALUE ZERO.
001340 01  CUENTAS-TABLA.
001350     02  TCTA-TAB OCCURS 9999 TIMES INDEXED BY WK-CTA-IX.
001360         03  TCTA-ID              PIC 9(10).
001370         03  TCTA-NUMERO          PIC X(30).
001380         03  TCTA-TIPO            PIC X(50).
001390         03  TCTA-SALDO-INICIAL   PIC S9(13)V9(02).
001400         03  TCTA-SALDO-ACTUAL    PIC S9(13)V9(02).
001410         03  TCTA-ESTADO          PIC X(01).
001420         03  TCTA-DELETED         PIC X(01).
001430         03  TCTA-CLIENTE-ID      PIC 9(10).
001440         03  TCTA-CREATED         PIC 9(14).
001450         03  FILLER               PIC X(05).
001460
001470 01  WK-ULTIMO-MOV-ID             PIC 9(10) COMP.
001480
001490 01  WK-NUM-CARACTERES            PIC 9(02) COMP.
001500 01  WK-NUM-CARACTERES-ALT REDEFINES WK-NUM-CARACTERES
001510                                  PIC S9(02) COMP.
001520 01  WK-POS                       PIC 9(02) COMP.
001530
001540 01  WK-RECHAZO                   PIC X(20).
001550 01  WK-MOV-VALOR                 PIC S9(13)V9(02).
001560 01  WK-MOV-SALDO                 PIC S9(13)V9(02).
001570
001580*    CTQ-TIPO TRAE EL VERBO DE LA SOLICITUD (DEPOSITA, RETIRA,
001590*    ACTIVA, DESACTIVA) Y NO COINCIDE CON EL VOCABULARIO DEL
001600*    DIARIO MOVREC (DEPOSITO, RETIRO, ACTIVAR, DESACTIVAR) NI
001610*    CON EL QUE ESPERA LA SUBRUTINA BANK2 (ACTIVAR, DESACTIVAR).
001620*    WK-MOV-TIPO SE CARGA CON LA PALABRA CORRECTA ANTES DE
001630*    LLAMAR A LA SUBRUTINA DE CALCULO Y ANTES DE GRABAR.
001640 01  WK-MOV-TIPO                  PIC X(10).
001650
001660 01  WK-CTA-ENCONTRADA            PIC X(01) VALUE "N".
001670     88  CTA-FUE-ENCONTRADA      VALUE "S".
001680     88  CTA-NO-FUE-ENCONTRADA   VALUE "N".
001690
001700*--------------------------------------------------------------*
001710*  CONTADORES DE CONTROL DEL PROCESO                            *
001720*--------------------------------------------------------------*
001730 01  WK-TOTAL-LEIDAS              PIC 9(07) COMP.
001740 01  WK-TOTAL-ACEPTADAS           PIC 9(07) COMP.
001750 01  WK-TOTAL-RECHAZADAS          PIC 9(07) COMP.
001760 01  WK-TOTAL-RECHAZADAS-ALT REDEFINES WK-TOTAL-RECHAZADAS
001770                                  PIC S9(07) COMP.
001780
001790 PROCEDURE DIVISION.
001800 P000-PROCESO-PRINCIPAL.
001810     PERFORM P100-INICIALIZAR THRU P100-EXIT.
001820     PERFORM P150-CARGAR-CLIENTES THRU P150-EXIT.
001830     PERFORM P200-CARGAR-CUENTAS THRU P200-EXIT.
001840     PERFORM P300-LOCALIZAR-ULTIMO-MOV THRU P300-EXIT.
001850     PERFORM P400-TRATAR-SOLICITUDES THRU P400-EXIT.
001860     PERFORM P800-REGRABAR-CUENTAS THRU P800-EXIT.
001870     PERFORM P900-TOTALES THRU P900-EXIT.
001880     STOP RUN.
001890
001900 P100-INICIALIZAR.
001910     ACCEPT WK-FECHA-SISTEMA FROM DATE.
001920     ACCEPT WK-HORA-SISTEMA FROM TIME.
001930     IF WK-SIS-ANO2 < 50
001940         MOVE 20 TO WK-SIGLO
001950     ELSE
001960         MOVE 19 TO WK-SIGLO
001970     END-IF.
001980     MOVE WK-SIGLO       TO WK-FHM-SIGLO.
001990     MOVE WK-SIS-ANO2    TO WK-FHM-ANO2.
002000     MOVE WK-SIS-MES     TO WK-FHM-MES.
002010     MOVE WK-SIS-DIA     TO WK-FHM-DIA.
002020     MOVE WK-SIS-HORAS   TO WK-FHM-HORAS.
002030     MOVE WK-SIS-MINUTOS TO WK-FHM-MINUTOS.
002040     MOVE WK-SIS-SEGUNDOS TO WK-FHM-SEGUNDOS.
002050     MOVE ZERO TO WK-TOTAL-LEIDAS WK-TOTAL-ACEPTADAS
002060         WK-TOTAL-RECHAZADAS WK-ULTIMO-CTA-ID.
002070 P100-EXIT.
002080     EXIT.
002090
002100 P150-CARGAR-CLIENTES.
002110     MOVE ZERO TO WK-NUM-CLIENTES.
002120     OPEN INPUT CLIENTES.
002130     IF FS-CLIENTES NOT = "00"
002140         GO TO P900-ABEND.
002150 P150-LEER.
002160     READ CLIENTES AT END GO TO P150-FIN-CARGA.
002170     ADD 1 TO WK-NUM-CLIENTES.
002180     IF WK-NUM-CLIENTES > WK-MAX-CLIENTES
002190         GO TO P900-ABEND-TABLA.
002200     SET WK-CLI-IX TO WK-NUM-CLIENTES.
002210     MOVE CLI-ID      TO TCLI-ID (WK-CLI-IX).
002220     MOVE CLI-ESTADO  TO TCLI-ESTADO (WK-CLI-IX).
002230     MOVE CLI-DELETED TO TCLI-DELETED (WK-CLI-IX).
002240     GO TO P150-LEER.
002250 P150-FIN-CARGA.
002260     CLOSE CLIENTES.
002270 P150-EXIT.
002280     EXIT.
002290
002300 P200-CARGAR-CUENTAS.
002310     MOVE ZERO TO WK-NUM-CUENTAS.
002320     OPEN INPUT CUENTAS.
002330     IF FS-CUENTAS NOT = "00"
002340         GO TO P900-ABEND.
002350 P200-LEER.
002360     READ CUENTAS AT END GO TO P200-FIN-CARGA.
002370     ADD 1 TO WK-NUM-CUENTAS.
002380     IF WK-NUM-CUENTAS > WK-MAX-CUENTAS
002390         GO TO P900-ABEND-TABLA.
002400     SET WK-CTA-IX TO WK-NUM-CUENTAS.
002410     MOVE CTA-ID              TO TCTA-ID (WK-CTA-IX).
002420     MOVE CTA-NUMERO          TO TCTA-NUMERO (WK-CTA-IX).
002430     MOVE CTA-TIPO            TO TCTA-TIPO (WK-CTA-IX).
002440     MOVE CTA-SALDO-INICIAL   TO TCTA-SALDO-INICIAL (WK-CTA-IX).
002450     MOVE CTA-SALDO-ACTUAL    TO TCTA-SALDO-ACTUAL (WK-CTA-IX).
002460     MOVE CTA-ESTADO          TO TCTA-ESTADO (WK-CTA-IX).
002470     MOVE CTA-DELETED         TO TCTA-DELETED (WK-CTA-IX).
002480     MOVE CTA-CLIENTE-ID      TO TCTA-CLIENTE-ID (WK-CTA-IX).
002490     MOVE CTA-CREATED         TO TCTA-CREATED (WK-CTA-IX).
002500     IF CTA-ID > WK-ULTIMO-CTA-ID
002510         MOVE CTA-ID TO WK-ULTIMO-CTA-ID.
002520     GO TO P200-LEER.
002530 P200-FIN-CARGA.
002540     CLOSE CUENTAS.
002550 P200-EXIT.
002560     EXIT.
002570
002580*    RECORRE EL DIARIO EXISTENTE PARA HALLAR EL ULTIMO MOV-ID
002590*    YA GRABADO, IGUAL QUE EL MOTOR DE CONTABILIZACION BANK1.
002600 P300-LOCALIZAR-ULTIMO-MOV.
002610     MOVE ZERO TO WK-ULTIMO-MOV-ID.
002620     OPEN INPUT MOVIMIENTOS.
002630     IF FS-MOVIM = "35"
002640         GO TO P300-EXIT.
002650     IF FS-MOVIM NOT = "00"
002660         GO TO P900-ABEND.
002670 P300-LEER.
002680     READ MOVIMIENTOS AT END GO TO P300-FIN.
002690     IF MOV-ID > WK-ULTIMO-MOV-ID
002700         MOVE MOV-ID TO WK-ULTIMO-MOV-ID.
002710     GO TO P300-LEER.
002720 P300-FIN.
002730     CLOSE MOVIMIENTOS.
002740 P300-EXIT.
002750     EXIT.
002760
002770 P400-TRATAR-SOLICITUDES.
002780     OPEN INPUT SOLICIT-CTA.
002790     IF FS-SOLICIT NOT = "00"
002800         GO TO P900-ABEND.
002810     OPEN EXTEND MOVIMIENTOS.
002820     IF FS-MOVIM = "35"
002830         CLOSE MOVIMIENTOS
002840         OPEN OUTPUT MOVIMIENTOS
002850         CLOSE MOVIMIENTOS
002860         OPEN EXTEND MOVIMIENTOS.
002870     IF FS-MOVIM NOT = "00"
002880         GO TO P900-ABEND.
002890 P400-LEER-SOLICITUD.
002900     READ SOLICIT-CTA AT END GO TO P400-FIN.
002910     ADD 1 TO WK-TOTAL-LEIDAS.
002920     MOVE SPACES TO WK-RECHAZO.
002930     EVALUATE TRUE
002940         WHEN CTQ-ES-CREAR
002950             PERFORM P500-ALTA-CUENTA THRU P500-EXIT
002960         WHEN CTQ-ES-DEPOSITA
002970             PERFORM P600-INGRESO THRU P600-EXIT
002980         WHEN CTQ-ES-RETIRA
002990             PERFORM P650-RETIRO THRU P650-EXIT
003000         WHEN CTQ-ES-ACTIVA
003010             PERFORM P700-ACTIVAR THRU P700-EXIT
003020         WHEN CTQ-ES-DESACTIVA
003030             PERFORM P700-ACTIVAR THRU P700-EXIT
003040         WHEN OTHER
003050             MOVE "INVALID-TYPE" TO WK-RECHAZO
003060     END-EVALUATE.
003070     IF WK-RECHAZO = SPACES
003080         ADD 1 TO WK-TOTAL-ACEPTADAS
003090     ELSE
003100         ADD 1 TO WK-TOTAL-RECHAZADAS
003110     END-IF.
003120     GO TO P400-LEER-SOLICITUD.
003130 P400-FIN.
003140     CLOSE SOLICIT-CTA.
003150     CLOSE MOVIMIENTOS.
003160 P400-EXIT.
003170     EXIT.
003180
003190*    ALTA DE CUENTA - RECHAZA NUMERO DUPLICADO, CLIENTE NO
003200*    EXISTENTE O INACTIVO, SALDO INICIAL NEGATIVO Y LONGITUD DE
003210*    NUMERO DE CUENTA FUERA DE 10-30 POSICIONES.
003220 P500-ALTA-CUENTA.
003230     PERFORM P520-LONGITUD-NUMERO THRU P520-EXIT.
003240     IF WK-NUM-CARACTERES < 10 OR WK-NUM-CARACTERES > 30
003250         MOVE "INVALID-NUMLEN" TO WK-RECHAZO
003260         GO TO P500-EXIT.
003270     IF CTQ-SALDO-INICIAL < ZERO
003280         MOVE "INVALID-AMOUNT" TO WK-RECHAZO
003290         GO TO P500-EXIT.
003300     SET WK-CLI-IX TO 1.
003310     SET CTA-NO-FUE-ENCONTRADA TO TRUE.
003320 P500-BUSCAR-TITULAR.
003330     IF WK-CLI-IX > WK-NUM-CLIENTES
003340         GO TO P500-SIN-TITULAR.
003350     IF TCLI-ID (WK-CLI-IX) = CTQ-CLIENTE-ID
003360         SET CTA-FUE-ENCONTRADA TO TRUE
003370         GO TO P500-TITULAR-HALLADO.
003380     SET WK-CLI-IX UP BY 1.
003390     GO TO P500-BUSCAR-TITULAR.
003400 P500-SIN-TITULAR.
003410     MOVE "CLIENT-NOT-FOUND" TO WK-RECHAZO.
003420     GO TO P500-EXIT.
003430 P500-TITULAR-HALLADO.
003440     IF TCLI-DELETED (WK-CLI-IX) = "Y"
003450         OR TCLI-ESTADO (WK-CLI-IX) = "I"
003460         MOVE "CLIENT-INACTIVE" TO WK-RECHAZO
003470         GO TO P500-EXIT.
003480     SET WK-CTA-IX TO 1.
003490 P500-COMPROBAR-DUP.
003500     IF WK-CTA-IX > WK-NUM-CUENTAS
003510         GO TO P500-INSERTAR.
003520     IF TCTA-NUMERO (WK-CTA-IX) = CTQ-NUMERO
003530         MOVE "DUPLICATE-NUMERO" TO WK-RECHAZO
003540         GO TO P500-EXIT.
003550     SET WK-CTA-IX UP BY 1.
003560     GO TO P500-COMPROBAR-DUP.
003570 P500-INSERTAR.
003580     IF WK-NUM-CUENTAS > WK-MAX-CUENTAS
003590         GO TO P900-ABEND-TABLA.
003600     ADD 1 TO WK-NUM-CUENTAS.
003610     ADD 1 TO WK-ULTIMO-CTA-ID.
003620     SET WK-CTA-IX TO WK-NUM-CUENTAS.
003630     MOVE WK-ULTIMO-CTA-ID   TO TCTA-ID (WK-CTA-IX).
003640     MOVE CTQ-NUMERO         TO TCTA-NUMERO (WK-CTA-IX).
003650     MOVE CTQ-TIPO-CUENTA    TO TCTA-TIPO (WK-CTA-IX).
003660     MOVE CTQ-SALDO-INICIAL  TO TCTA-SALDO-INICIAL (WK-CTA-IX).
003670     MOVE CTQ-SALDO-INICIAL  TO TCTA-SALDO-ACTUAL (WK-CTA-IX).
003680     MOVE "A"                TO TCTA-ESTADO (WK-CTA-IX).
003690     MOVE "N"                TO TCTA-DELETED (WK-CTA-IX).
003700     MOVE CTQ-CLIENTE-ID     TO TCTA-CLIENTE-ID (WK-CTA-IX).
003710     MOVE WK-FECHA-HORA-MOV  TO TCTA-CREATED (WK-CTA-IX).
003720 P500-EXIT.
003730     EXIT.
003740
003750*    MIDE LA LONGITUD DEL NUMERO DE CUENTA SOLICITADO CONTANDO
003760*    LOS CARACTERES HASTA EL PRIMER ESPACIO POR LA DERECHA, TAL
003770*    COMO SE HACIA EN LOS PROGRAMAS DE CAJERO PARA MEDIR
003780*    CAMPOS DE LONGITUD VARIABLE SOBRE UN PIC X FIJO.
003790 P520-LONGITUD-NUMERO.
003800     MOVE 30 TO WK-NUM-CARACTERES.
003810     MOVE 30 TO WK-POS.
003820 P520-RECORTAR.
003830     IF WK-POS = ZERO
003840         GO TO P520-EXIT.
003850     IF CTQ-NUMERO (WK-POS:1) NOT = SPACE
003860         MOVE WK-POS TO WK-NUM-CARACTERES
003870         GO TO P520-EXIT.
003880     SUBTRACT 1 FROM WK-POS.
003890     GO TO P520-RECORTAR.
003900 P520-EXIT.
003910     EXIT.
003920
003930*    INGRESO POR NUMERO DE CUENTA - LA CUENTA DEBE EXISTIR Y
003940*    ESTAR ACTIVA; EL IMPORTE LO VALIDA BANK5.
003950 P600-INGRESO.
003960     PERFORM P900-BUSCAR-POR-NUMERO THRU P900B-EXIT.
003970     IF CTA-NO-FUE-ENCONTRADA
003980         MOVE "ACCOUNT-NOT-FOUND" TO WK-RECHAZO
003990         GO TO P600-EXIT.
004000     IF TCTA-DELETED (WK-CTA-IX) = "Y"
004010         MOVE "ACCOUNT-DELETED" TO WK-RECHAZO
004020         GO TO P600-EXIT.
004030     IF TCTA-ESTADO (WK-CTA-IX) = "I"
004040         MOVE "ACCOUNT-INACTIVE" TO WK-RECHAZO
004050         GO TO P600-EXIT.
004060     MOVE "DEPOSITO" TO WK-MOV-TIPO.
004070     CALL "BANK5" USING CTQ-VALOR
004080         TCTA-SALDO-ACTUAL (WK-CTA-IX)
004090         WK-MOV-VALOR WK-MOV-SALDO WK-RECHAZO.
004100     IF WK-RECHAZO = SPACES
004110         PERFORM P950-GRABAR-MOVIMIENTO THRU P950-EXIT.
004120 P600-EXIT.
004130     EXIT.
004140
004150*    RETIRO POR NUMERO DE CUENTA - MISMA EXIGENCIA DE CUENTA
004160*    ACTIVA; EL SALDO SUFICIENTE LO VALIDA BANK4.
004170 P650-RETIRO.
004180     PERFORM P900-BUSCAR-POR-NUMERO THRU P900B-EXIT.
004190     IF CTA-NO-FUE-ENCONTRADA
004200         MOVE "ACCOUNT-NOT-FOUND" TO WK-RECHAZO
004210         GO TO P650-EXIT.
004220     IF TCTA-DELETED (WK-CTA-IX) = "Y"
004230         MOVE "ACCOUNT-DELETED" TO WK-RECHAZO
004240         GO TO P650-EXIT.
004250     IF TCTA-ESTADO (WK-CTA-IX) = "I"
004260         MOVE "ACCOUNT-INACTIVE" TO WK-RECHAZO
004270         GO TO P650-EXIT.
004280     MOVE "RETIRO" TO WK-MOV-TIPO.
004290     CALL "BANK4" USING CTQ-VALOR
004300         TCTA-SALDO-ACTUAL (WK-CTA-IX)
004310         WK-MOV-VALOR WK-MOV-SALDO WK-RECHAZO.
004320     IF WK-RECHAZO = SPACES
004330         PERFORM P950-GRABAR-MOVIMIENTO THRU P950-EXIT.
004340 P650-EXIT.
004350     EXIT.
004360
004370*    ACTIVACION/DESACTIVACION POR IDENTIFICADOR DE CUENTA -
004380*    RECHAZA SI LA CUENTA ESTA BORRADA, SI SE PIDE ACTIVAR UNA
004390*    YA ACTIVA O DESACTIVAR UNA YA INACTIVA.
004400 P700-ACTIVAR.
004410     PERFORM P970-BUSCAR-POR-ID THRU P970-EXIT.
004420     IF CTA-NO-FUE-ENCONTRADA
004430         MOVE "ACCOUNT-NOT-FOUND" TO WK-RECHAZO
004440         GO TO P700-EXIT.
004450     IF TCTA-DELETED (WK-CTA-IX) = "Y"
004460         MOVE "ACCOUNT-DELETED" TO WK-RECHAZO
004470         GO TO P700-EXIT.
004480     IF CTQ-ES-ACTIVA AND TCTA-ESTADO (WK-CTA-IX) = "A"
004490         MOVE "ALREADY-ACTIVE" TO WK-RECHAZO
004500         GO TO P700-EXIT.
004510     IF CTQ-ES-DESACTIVA AND TCTA-ESTADO (WK-CTA-IX) = "I"
004520         MOVE "ALREADY-INACTIVE" TO WK-RECHAZO
004530         GO TO P700-EXIT.
004540     IF CTQ-ES-ACTIVA
004550         MOVE "ACTIVAR" TO WK-MOV-TIPO
004560     ELSE
004570         MOVE "DESACTIVAR" TO WK-MOV-TIPO
004580     END-IF.
004590     CALL "BANK2" USING WK-MOV-TIPO
004600         TCTA-ESTADO (WK-CTA-IX)
004610         TCTA-SALDO-ACTUAL (WK-CTA-IX)
004620         WK-MOV-VALOR WK-MOV-SALDO WK-RECHAZO.
004630     IF WK-RECHAZO = SPACES
004640         PERFORM P950-GRABAR-MOVIMIENTO THRU P950-EXIT.
004650 P700-EXIT.
004660     EXIT.
004670
004680 P800-REGRABAR-CUENTAS.
004690     OPEN OUTPUT CUENTAS.
004700     IF FS-CUENTAS NOT = "00"
004710         GO TO P900-ABEND.
004720     SET WK-CTA-IX TO 1.
004730 P800-ESCRIBIR.
004740     IF WK-CTA-IX > WK-NUM-CUENTAS
004750         GO TO P800-FIN.
004760     MOVE TCTA-ID (WK-CTA-IX)            TO CTA-ID.
004770     MOVE TCTA-NUMERO (WK-CTA-IX)        TO CTA-NUMERO.
004780     MOVE TCTA-TIPO (WK-CTA-IX)          TO CTA-TIPO.
004790     MOVE TCTA-SALDO-INICIAL (WK-CTA-IX) TO CTA-SALDO-INICIAL.
004800     MOVE TCTA-SALDO-ACTUAL (WK-CTA-IX)  TO CTA-SALDO-ACTUAL.
004810     MOVE TCTA-ESTADO (WK-CTA-IX)        TO CTA-ESTADO.
004820     MOVE TCTA-DELETED (WK-CTA-IX)       TO CTA-DELETED.
004830     MOVE TCTA-CLIENTE-ID (WK-CTA-IX)    TO CTA-CLIENTE-ID.
004840     MOVE TCTA-CREATED (WK-CTA-IX)       TO CTA-CREATED.
004850     WRITE CUENTA-REG.
004860     SET WK-CTA-IX UP BY 1.
004870     GO TO P800-ESCRIBIR.
004880 P800-FIN.
004890     CLOSE CUENTAS.
004900 P800-EXIT.
004910     EXIT.
004920
004930 P900-TOTALES.
004940     DISPLAY "BANK8 - MANTENIMIENTO DE CUENTAS - TOTALES".
004950     DISPLAY "SOLICITUDES LEIDAS ..........: " WK-TOTAL-LEIDAS.
004960     DISPLAY "ACEPTADAS ....................: "
004970         WK-TOTAL-ACEPTADAS.
004980     DISPLAY "RECHAZADAS ...................: "
004990         WK-TOTAL-RECHAZADAS.
005000     GO TO P900-EXIT.
005010 P900-ABEND-TABLA.
005020     DISPLAY "BANK8 - TABLA EN MEMORIA LLENA - PROCESO ABORTADO".
005030     GO TO P900-ABEND.
005040 P900-ABEND.
005050     DISPLAY "BANK8 - ERROR DE E/S - PROCESO ABORTADO".
005060     STOP RUN.
005070 P900-EXIT.
005080     EXIT.
005090
005100*    LOCALIZA UNA CUENTA POR SU NUMERO (CTQ-NUMERO).
005110 P900-BUSCAR-POR-NUMERO.
005120     SET CTA-NO-FUE-ENCONTRADA TO TRUE.
005130     SET WK-CTA-IX TO 1.
005140 P900B-COMPARAR.
005150     IF WK-CTA-IX > WK-NUM-CUENTAS
005160         GO TO P900B-EXIT.
005170     IF TCTA-NUMERO (WK-CTA-IX) = CTQ-NUMERO
005180         SET CTA-FUE-ENCONTRADA TO TRUE
005190         GO TO P900B-EXIT.
005200     SET WK-CTA-IX UP BY 1.
005210     GO TO P900B-COMPARAR.
005220 P900B-EXIT.
005230     EXIT.
005240
005250*    GRABA EN EL DIARIO EL MOVIMIENTO APLICADO POR LA SUBRUTINA
005260*    DE CALCULO LLAMADA (BANK5, BANK4 O BANK2).
005270 P950-GRABAR-MOVIMIENTO.
005280     ADD 1 TO WK-ULTIMO-MOV-ID.
005290     MOVE WK-ULTIMO-MOV-ID    TO MOV-ID.
005300     MOVE TCTA-ID (WK-CTA-IX) TO MOV-CUENTA-ID.
005310     MOVE WK-FECHA-HORA-MOV   TO MOV-FECHA.
005320     MOVE WK-MOV-TIPO         TO MOV-TIPO.
005330     MOVE WK-MOV-VALOR        TO MOV-VALOR.
005340     MOVE WK-MOV-SALDO        TO MOV-SALDO.
005350     MOVE WK-FECHA-HORA-MOV   TO MOV-CREATED.
005360     WRITE MOVIMIENTO-REG.
005370 P950-EXIT.
005380     EXIT.
005390
005400*    LOCALIZA UNA CUENTA POR SU IDENTIFICADOR (CTQ-CUENTA-ID).
005410 P970-BUSCAR-POR-ID.
005420     SET CTA-NO-FUE-ENCONTRADA TO TRUE.
005430     SET WK-CTA-IX TO 1.
005440 P970-COMPARAR.
005450     IF WK-CTA-IX > WK-NUM-CUENTAS
005460         GO TO P970-EXIT.
005470     IF TCTA-ID (WK-CTA-IX) = CTQ-CUENTA-ID
005480         SET CTA-FUE-ENCONTRADA TO TRUE
005490         GO TO P970-EXIT.
005500     SET WK-CTA-IX UP BY 1.
005510     GO TO P970-COMPARAR.
005520 P970-EXIT.
005530     EXIT.
