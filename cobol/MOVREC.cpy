000010*--------------------------------------------------------------*
000020*  MOVREC   -  LAYOUT DEL DIARIO DE MOVIMIENTOS (MOVIMIENTOS)  *
000030*  UNIZARBANK - DEPARTAMENTO DE SISTEMAS                       *
000040*--------------------------------------------------------------*
000050*  1989-02-14  JRM  CREACION. REEMPLAZA AL FICHERO DE           *
000060*               MOVIMIENTOS DE CAJERO (MOVIMIENTO-REG).         *
000070*  1995-04-11  PSR  SE AGREGA MOV-SALDO PARA EVITAR RECALCULAR  *
000080*               EL SALDO RESULTANTE EN LOS INFORMES.            *
000090*  1999-01-08  JRM  REVISION Y2K. MOV-FECHA Y MOV-CREATED       *
000100*               PASAN A 9(14) CON SIGLO COMPLETO.               *
000110*--------------------------------------------------------------*
000120 01  MOVIMIENTO-REG.
000130     02  MOV-ID                  PIC 9(10).
000140     02  MOV-CUENTA-ID           PIC 9(10).
000150     02  MOV-FECHA               PIC 9(14).
000160     02  MOV-TIPO                PIC X(10).
000170         88  MOV-ES-DEPOSITO     VALUE "DEPOSITO".
000180         88  MOV-ES-RETIRO       VALUE "RETIRO".
000190         88  MOV-ES-ACTIVAR      VALUE "ACTIVAR".
000200         88  MOV-ES-DESACTIVAR   VALUE "DESACTIVAR".
000210     02  MOV-VALOR               PIC S9(13)V9(2).
000220     02  MOV-SALDO               PIC S9(13)V9(2).
000230     02  MOV-CREATED             PIC 9(14).
000240     02  FILLER                  PIC X(04).
