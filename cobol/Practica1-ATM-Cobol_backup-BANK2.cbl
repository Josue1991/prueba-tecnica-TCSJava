000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK2.
000030 AUTHOR. J-RUIZ-MARIN.
000040 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000050 DATE-WRITTEN. 1989-03-01.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000080
000090*--------------------------------------------------------------*
000100*  BANK2 - SUBRUTINA DE ACTIVACION / DESACTIVACION DE CUENTAS  *
000110*                                                                *
000120*  RECIBE EL ESTADO ACTUAL DE UNA CUENTA Y EL TIPO DE MOVIMIENTO*
000130*  SOLICITADO (ACTIVAR O DESACTIVAR), CAMBIA EL ESTADO Y DEJA    *
000140*  PREPARADOS LOS DATOS DEL MOVIMIENTO (VALOR CERO, SALDO SIN    *
000150*  VARIAR) PARA QUE EL LLAMADOR LO GRABE EN EL DIARIO.           *
000160*  NO ABRE NINGUN FICHERO; TRABAJA SOLO CON LO QUE RECIBE EN     *
000170*  LINKAGE. LA LLAMA BANK1 (MOTOR DE CONTABILIZACION) Y          *
000180*  TAMBIEN BANK6 Y BANK8 CUANDO CASCADEAN ACTIVACIONES O         *
000190*  DESACTIVACIONES DESDE EL MANTENIMIENTO DE CLIENTES Y CUENTAS. *
000200*--------------------------------------------------------------*
000210*  HISTORIAL DE CAMBIOS                                        *
000220*--------------------------------------------------------------*
000230*  1989-03-01  JRM  VERSION INICIAL. SUSTITUYE A LA ANTIGUA      *
000240*               CONSULTA DE SALDO DE CAJERO (BANK2 ORIGINAL).   *
000250*  1990-05-20  MLG  SE AÑADE EL CODIGO DE RECHAZO INVALID-TYPE   *
000260*               PARA TIPOS DE MOVIMIENTO NO RECONOCIDOS.        *
000270*  1993-11-09  PSR  SE DEJA DE EXIGIR QUE LA CUENTA ESTE ABIERTA *
000280*               POR ESTA RUTINA; EL CONTROL DE BORRADA LO HACE  *
000290*               SIEMPRE EL LLAMADOR ANTES DE LLAMAR.             *
000300*  1998-09-14  MLG  REVISION Y2K DE LAS FECHAS DE TRABAJO.       *
000310*  2001-02-27  JRM  PETICION CR-1123. SE DEVUELVE TAMBIEN EL     *
000320*               SALDO SIN VARIAR EN LK-MOV-SALDO PARA EL DIARIO. *
000330*  2004-06-03  PSR  LIMPIEZA DE COMENTARIOS OBSOLETOS.           *
000340*--------------------------------------------------------------*
000350
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS ALFABETICO-MAYUS IS "A" THRU "Z".
000410
000420 DATA DIVISION.
000430 WORKING-STORAGE SECTION.
000440 01  WK-FECHA-TRABAJO.
000450     05  WK-FECHA.
000460         10  WK-ANO              PIC 9(4).
000470         10  WK-MES              PIC 9(2).
000480         10  WK-DIA              PIC 9(2).
000490     05  WK-HORA.
000500         10  WK-HORAS            PIC 9(2).
000510         10  WK-MINUTOS          PIC 9(2).
000520         10  WK-SEGUNDOS         PIC 9(2).
000530         10  WK-MILISEGUNDOS     PIC 9(2).
000540     05  WK-DIF-GMT              PIC S9(4).
000550
000560 01  WK-FECHA-NUMERICA REDEFINES WK-FECHA-TRABAJO.
000570     05  FILLER                  PIC 9(16).
000580     05  FILLER                  PIC S9(4).
000590
000600 01  WK-CONTADOR-LLAMADAS        PIC 9(07) COMP.
000610 01  WK-CONTADOR-ALT REDEFINES WK-CONTADOR-LLAMADAS
000620                                 PIC S9(07) COMP.
000630
000640 01  WK-SALDO-TRABAJO            PIC S9(13)V9(02).
000650 01  WK-SALDO-EDITADO REDEFINES WK-SALDO-TRABAJO
000660                                 PIC S9(15).
000670
000680 LINKAGE SECTION.
000690 01  LK-TRX-TIPO                 PIC X(10).
000700 01  LK-CTA-ESTADO               PIC X(01).
000710     88  LK-CTA-ACTIVA           VALUE "A".
000720     88  LK-CTA-INACTIVA         VALUE "I".
000730 01  LK-CTA-SALDO-ACTUAL         PIC S9(13)V9(02).
000740 01  LK-MOV-VALOR                PIC S9(13)V9(02).
000750 01  LK-MOV-SALDO                PIC S9(13)V9(02).
000760 01  LK-RECHAZO                  PIC X(20).
000770
000780 PROCEDURE DIVISION USING LK-TRX-TIPO LK-CTA-ESTADO
000790         LK-CTA-SALDO-ACTUAL LK-MOV-VALOR LK-MOV-SALDO
000800         LK-RECHAZO.
000810
000820 P100-INICIO.
000830*    CR-1123: SE CONTABILIZA CADA LLAMADA PARA ESTADISTICAS DE
000840*    EXPLOTACION EN EL REGISTRO DE TRAZA (NO PERSISTENTE).
000850     ADD 1 TO WK-CONTADOR-LLAMADAS.
000860     MOVE SPACES TO LK-RECHAZO.
000870     MOVE ZERO TO LK-MOV-VALOR.
000880     MOVE LK-CTA-SALDO-ACTUAL TO LK-MOV-SALDO.
000890
000900 P200-APLICAR-MOVIMIENTO.
000910     IF LK-TRX-TIPO = "ACTIVAR"
000920         SET LK-CTA-ACTIVA TO TRUE
000930     ELSE
000940         IF LK-TRX-TIPO = "DESACTIVAR"
000950             SET LK-CTA-INACTIVA TO TRUE
000960         ELSE
000970             MOVE "INVALID-TYPE" TO LK-RECHAZO
000980         END-IF
000990     END-IF.
001000
001010 P900-FIN.
001020     GOBACK.
