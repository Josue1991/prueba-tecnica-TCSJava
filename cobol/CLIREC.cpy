000010*--------------------------------------------------------------*
000020*  CLIREC   -  LAYOUT DEL MAESTRO DE CLIENTES (CLIENTES)       *
000030*  UNIZARBANK - DEPARTAMENTO DE SISTEMAS                       *
000040*--------------------------------------------------------------*
000050*  1989-02-14  JRM  CREACION DEL COPY PARA EL MAESTRO DE       *
000060*               CLIENTES DE LA BANCA MINORISTA.                *
000070*  1994-11-03  MLG  SE AMPLIA CLI-IDENTIFICACION A X(20) PARA   *
000080*               ADMITIR DOCUMENTOS EXTRANJEROS.                *
000090*  1999-01-08  JRM  REVISION Y2K. CLI-CREATED PASA A 9(14) CON  *
000100*               SIGLO COMPLETO (AAAAMMDDHHMMSS).                *
000110*--------------------------------------------------------------*
000120 01  CLIENTE-REG.
000130     02  CLI-ID                  PIC 9(10).
000140     02  CLI-NOMBRE              PIC X(100).
000150     02  CLI-GENERO              PIC X(20).
000160     02  CLI-EDAD                PIC 9(3).
000170     02  CLI-IDENTIFICACION      PIC X(20).
000180     02  CLI-DIRECCION           PIC X(200).
000190     02  CLI-TELEFONO            PIC X(20).
000200     02  CLI-PASSWORD            PIC X(50).
000210     02  CLI-ESTADO              PIC X(1).
000220         88  CLI-ACTIVO          VALUE "A".
000230         88  CLI-INACTIVO        VALUE "I".
000240     02  CLI-DELETED             PIC X(1).
000250         88  CLI-BORRADO         VALUE "Y".
000260         88  CLI-NO-BORRADO      VALUE "N".
000270     02  CLI-CREATED             PIC 9(14).
000280     02  FILLER                  PIC X(05).
