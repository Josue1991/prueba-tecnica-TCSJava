000010*--------------------------------------------------------------*
000020*  CLIREQ   -  LAYOUT DE SOLICITUDES DE MANTENIMIENTO DE       *
000030*              CLIENTES (FICHERO SOLICIT-CLI)                  *
000040*  UNIZARBANK - DEPARTAMENTO DE SISTEMAS                       *
000050*--------------------------------------------------------------*
000060*  1990-05-02  MLG  CREACION PARA EL PROCESO BATCH DE ALTAS Y   *
000070*               BAJAS DE CLIENTES (ANTES SE HACIA POR PANTALLA  *
000080*               DESDE LA VENTANILLA).                           *
000090*  1998-02-19  PSR  SE AMPLIA CLQ-CUENTAS-TABLA A 10 POSICIONES *
000100*               PARA LA ALTA MASIVA CON REACTIVACION DE         *
000110*               CUENTAS SELECCIONADAS.                          *
000120*--------------------------------------------------------------*
000130 01  SOLICITUD-CLI-REG.
000140     02  CLQ-TIPO                PIC X(10).
000150         88  CLQ-ES-CREAR        VALUE "CREAR".
000160         88  CLQ-ES-ACTUALIZA    VALUE "ACTUALIZA".
000170         88  CLQ-ES-DESACTIVA    VALUE "DESACTIVA".
000180         88  CLQ-ES-ACTIVA       VALUE "ACTIVA".
000190         88  CLQ-ES-ACTIVACTA    VALUE "ACTIVACTA".
000200     02  CLQ-CLIENTE-ID          PIC 9(10).
000210     02  CLQ-NOMBRE              PIC X(100).
000220     02  CLQ-GENERO              PIC X(20).
000230     02  CLQ-EDAD                PIC 9(3).
000240     02  CLQ-IDENTIFICACION      PIC X(20).
000250     02  CLQ-DIRECCION           PIC X(200).
000260     02  CLQ-TELEFONO            PIC X(20).
000270     02  CLQ-PASSWORD            PIC X(50).
000280     02  CLQ-NUM-CUENTAS         PIC 9(02) COMP.
000290     02  CLQ-CUENTAS-TABLA       OCCURS 10 TIMES
000300                                 PIC 9(10).
000310     02  FILLER                  PIC X(10).
