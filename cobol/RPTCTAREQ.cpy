000010*--------------------------------------------------------------*
000020*  RPTCTAREQ -  LAYOUT DE LA PETICION DEL INFORME DE            *
000030*               MOVIMIENTOS POR CUENTA (FICHERO SOLICIT-RPA)    *
000040*  UNIZARBANK - DEPARTAMENTO DE SISTEMAS                       *
000050*--------------------------------------------------------------*
000060*  2003-04-14  JRM  CREACION. UN SOLO REGISTRO POR EJECUCION,   *
000070*               IGUAL QUE LAS DEMAS PETICIONES DE EXPLOTACION.  *
000080*--------------------------------------------------------------*
000090 01  SOLICITUD-RPA-REG.
000100     02  RPA-CUENTA-ID           PIC 9(10).
000110     02  RPA-FECHA-INICIO        PIC 9(08).
000120     02  RPA-FECHA-FIN           PIC 9(08).
000130     02  FILLER                  PIC X(10).
