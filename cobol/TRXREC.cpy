000010*--------------------------------------------------------------*
000020*  TRXREC   -  LAYOUT DE SOLICITUDES DE MOVIMIENTO             *
000030*              (FICHERO TRANSACCIONES - ENTRADA AL MOTOR DE     *
000040*              CONTABILIZACION)                                *
000050*  UNIZARBANK - DEPARTAMENTO DE SISTEMAS                       *
000060*--------------------------------------------------------------*
000070*  1989-02-14  JRM  CREACION.                                  *
000080*  1997-09-30  MLG  SE RESERVAN 5 BYTES DE FILLER PARA FUTURA   *
000090*               AMPLIACION DE CODIGOS DE TRANSACCION.           *
000100*--------------------------------------------------------------*
000110 01  TRANSACCION-REG.
000120     02  TRX-CUENTA-ID           PIC 9(10).
000130     02  TRX-TIPO                PIC X(10).
000140         88  TRX-ES-DEPOSITO     VALUE "DEPOSITO".
000150         88  TRX-ES-RETIRO       VALUE "RETIRO".
000160         88  TRX-ES-ACTIVAR      VALUE "ACTIVAR".
000170         88  TRX-ES-DESACTIVAR   VALUE "DESACTIVAR".
000180     02  TRX-VALOR               PIC S9(13)V9(2).
000190     02  FILLER                  PIC X(05).
