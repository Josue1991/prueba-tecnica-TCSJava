000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK1.
000030 AUTHOR. J-RUIZ-MARIN.
000040 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000050 DATE-WRITTEN. 1989-02-20.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000080
000090*--------------------------------------------------------------*
000100*  BANK1 - MOTOR DE CONTABILIZACION DE MOVIMIENTOS             *
000110*                                                                *
000120*  PROCESO BATCH PRINCIPAL. LEE EL FICHERO TRANSACCIONES EN     *
000130*  ORDEN DE ENTRADA Y, PARA CADA SOLICITUD, LOCALIZA LA CUENTA   *
000140*  EN LA TABLA DE CUENTAS (CARGADA EN MEMORIA AL ARRANQUE DESDE  *
000150*  EL MAESTRO SECUENCIAL CUENTAS), COMPRUEBA SU SITUACION Y      *
000160*  APLICA LA REGLA QUE CORRESPONDA LLAMANDO A LA SUBRUTINA DE    *
000170*  DEPOSITO (BANK5), RETIRO (BANK4) O ACTIVACION/DESACTIVACION   *
000180*  (BANK2). CADA MOVIMIENTO ACEPTADO SE AÑADE AL DIARIO          *
000190*  MOVIMIENTOS Y EL MAESTRO CUENTAS SE REGRABA COMPLETO AL       *
000200*  FINAL DEL PROCESO. ESTE PROGRAMA ES EL QUE EL RESTO DEL       *
000210*  SISTEMA LLAMA "EL MOTOR" CUANDO NECESITA CONTABILIZAR UN      *
000220*  MOVIMIENTO DESDE EL MANTENIMIENTO DE CUENTAS O CLIENTES.      *
000230*--------------------------------------------------------------*
000240*  HISTORIAL DE CAMBIOS                                        *
000250*--------------------------------------------------------------*
000260*  1989-02-20  JRM  VERSION INICIAL. SUSTITUYE AL ANTIGUO        *
000270*               PROGRAMA DE CAJERO BANK1, QUE LEIA LA TARJETA   *
000280*               Y PRESENTABA EL MENU DE OPERACIONES EN PANTALLA.*
000290*  1989-04-02  JRM  SE ELIMINA POR COMPLETO EL TRATAMIENTO DE    *
000300*               PANTALLA; EL PROCESO PASA A SER TOTALMENTE       *
000310*               BATCH CONTRA EL FICHERO TRANSACCIONES.           *
000320*  1990-05-30  MLG  SE AÑADE EL CONTROL DE CUENTA BORRADA        *
000330*               (CTA-DELETED) ANTES DE COMPROBAR EL ESTADO.      *
000340*  1991-11-14  PSR  SE LIMITA LA TABLA DE CUENTAS EN MEMORIA A   *
000350*               9999 POSICIONES; POR ENCIMA SE CORTA EL PROCESO  *
000360*               CON ABEND DE CONTROL (TABLA LLENA).              *
000370*  1993-06-08  MLG  SE AÑADEN LOS CONTADORES DE CONTROL POR      *
000380*               MOTIVO DE RECHAZO QUE PIDE EL AREA DE AUDITORIA. *
000390*  1998-09-14  MLG  REVISION Y2K. MOV-FECHA Y MOV-CREATED PASAN  *
000400*               A FORMATO AAAAMMDDHHMMSS CON SIGLO COMPLETO.     *
000410*  2001-02-27  JRM  PETICION CR-1123. LOS CODIGOS DE RECHAZO SE  *
000420*               NORMALIZAN (ACCOUNT-NOT-FOUND, ACCOUNT-DELETED,  *
000430*               ACCOUNT-INACTIVE, INVALID-AMOUNT,                *
000440*               INSUFFICIENT-FUNDS, INVALID-TYPE).               *
000450*  2003-03-19  PSR  SE GRABA EL MAESTRO CUENTAS ACTUALIZADO AL   *
000460*               FINAL DEL PROCESO AUNQUE NO HAYA HABIDO NINGUN   *
000470*               MOVIMIENTO ACEPTADO (ANTES SE OMITIA).           *
000480*--------------------------------------------------------------*
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS ALFABETICO-MAYUS IS "A" THRU "Z"
000550     UPSI-0.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT CUENTAS ASSIGN TO DISK
000600     ORGANIZATION IS SEQUENTIAL
000610     FILE STATUS IS FS-CUENTAS.
000620
000630     SELECT TRANSACCIONES ASSIGN TO DISK
000640     ORGANIZATION IS SEQUENTIAL
000650     FILE STATUS IS FS-TRANSAC.
000660
000670     SELECT MOVIMIENTOS ASSIGN TO DISK
000680     ORGANIZATION IS SEQUENTIAL
000690     FILE STATUS IS FS-MOVIM.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  CUENTAS
000740     LABEL RECORD STANDARD
000750     VALUE OF FILE-ID IS "CUENTAS.DAT".
000760     COPY CTAREC.
000770
000780 FD  TRANSACCIONES
000790     LABEL RECORD STANDARD
000800     VALUE OF FILE-ID IS "TRANSACCIONES.DAT".
000810     COPY TRXREC.
000820
000830 FD  MOVIMIENTOS
000840     LABEL RECORD STANDARD
000850     VALUE OF FILE-ID IS "MOVIMIENTOS.DAT".
000860     COPY MOVREC.
000870
000880 WORKING-STORAGE SECTION.
000890 77  FS-CUENTAS                  PIC X(02).
000900 77  FS-TRANSAC                  PIC X(02).
000910 77  FS-MOVIM                    PIC X(02).
000920
000930*    FECHA Y HORA DE SISTEMA TAL COMO LAS DEVUELVE EL S.O.
000940*    (AAMMDD A 6 POSICIONES, SIN SIGLO - VER AJUSTE Y2K ABAJO).
000950 01  WK-FECHA-SISTEMA.
000960     05  WK-SIS-ANO2             PIC 9(2).
000970     05  WK-SIS-MES              PIC 9(2).
000980     05  WK-SIS-DIA              PIC 9(2).
000990     05  FILLER                  PIC X(02).
001000 01  WK-HORA-SISTEMA.
001010     05  WK-SIS-HORAS            PIC 9(2).
001020     05  WK-SIS-MINUTOS          PIC 9(2).
001030     05  WK-SIS-SEGUNDOS         PIC 9(2).
001040     05  WK-SIS-CENTESIMAS       PIC 9(2).
001050     05  FILLER                  PIC X(02).
001060
001070*    1998-09-14 MLG - AJUSTE DE SIGLO (Y2K). EL RELOJ DEL       *
001080*    SISTEMA SOLO DA EL AÑO A DOS CIFRAS; SE DEDUCE EL SIGLO     *
001090*    COMPLETO ANTES DE FORMAR LA FECHA DEL MOVIMIENTO.           *
001100 01  WK-SIGLO                    PIC 9(2).
001110
001120 01  WK-FECHA-HORA-MOV           PIC 9(14).
001130 01  WK-FECHA-HORA-MOV-ALT REDEFINES WK-FECHA-HORA-MOV.
001140     05  WK-FHM-SIGLO            PIC 9(02).
001150     05  WK-FHM-ANO2             PIC 9(02).
001160     05  WK-FHM-MES              PIC 9(02).
001170     05  WK-FHM-DIA              PIC 9(02).
001180     05  WK-FHM-HORAS            PIC 9(02).
001190     05  WK-FHM-MINUTOS          PIC 9(02).
001200     05  WK-FHM-SEGUNDOS         PIC 9(02).
001210
001220*--------------------------------------------------------------*
001230*  TABLA DE CUENTAS EN MEMORIA - CARGADA DEL MAESTRO SECUENCIAL*
001240*  CUENTAS AL ARRANQUE Y REGRABADA AL FINAL DEL PROCESO.        *
001250*--------------------------------------------------------------*
001260 01  WK-MAX-CUENTAS               PIC 9(04) COMP VALUE 9999.
001270 01  WK-NUM-CUENTAS                PIC 9(04) COMP VALUE ZERO.
001280 01  CUENTAS-TABLA.
001290     02  TCTA-TAB OCCURS 9999 TIMES INDEXED BY WK-CTA-IX.
001300         03  TCTA-ID              PIC 9(10).
001310         03  TCTA-NUMERO          PIC X(30).
001320         03  TCTA-TIPO            PIC X(50).
001330         03  TCTA-SALDO-INICIAL   PIC S9(13)V9(02).
001340         03  TCTA-SALDO-ACTUAL    PIC S9(13)V9(02).
001350         03  TCTA-ESTADO          PIC X(01).
001360         03  TCTA-DELETED         PIC X(01).
001370         03  TCTA-CLIENTE-ID      PIC 9(10).
001380         03  TCTA-CREATED         PIC 9(14).
001390         03  FILLER               PIC X(08).
001400
001410 01  WK-TRX-ENCONTRADA            PIC X(01) VALUE "N".
001420     88  TRX-CUENTA-ENCONTRADA    VALUE "S".
001430     88  TRX-CUENTA-NO-ENCONTRADA VALUE "N".
001440
001450 01  WK-RECHAZO                   PIC X(20).
001460 01  WK-MOV-VALOR                 PIC S9(13)V9(02).
001470 01  WK-MOV-SALDO                 PIC S9(13)V9(02).
001480
001490 01  WK-ULTIMO-MOV-ID             PIC 9(10) COMP.
001500
001510*--------------------------------------------------------------*
001520*  CONTADORES DE CONTROL DEL PROCESO (SOLICITADOS POR AUDITORIA)*
001530*--------------------------------------------------------------*
001540 01  WK-TOTAL-LEIDAS              PIC 9(07) COMP.
001550 01  WK-TOTAL-ACEPTADAS           PIC 9(07) COMP.
001560 01  WK-TOTAL-RECHAZADAS          PIC 9(07) COMP.
001570 01  WK-RECH-NOT-FOUND            PIC 9(07) COMP.
001580 01  WK-RECH-DELETED              PIC 9(07) COMP.
001590 01  WK-RECH-INACTIVE             PIC 9(07) COMP.
001600 01  WK-RECH-AMOUNT                PIC 9(07) COMP.
001610 01  WK-RECH-FUNDS                 PIC 9(07) COMP.
001620 01  WK-RECH-TYPE                  PIC 9(07) COMP.
001630 01  WK-TOTAL-DEPOSITADO           PIC S9(13)V9(02).
001640 01  WK-TOTAL-DEPOSITADO-ALT REDEFINES WK-TOTAL-DEPOSITADO
001650                                   PIC S9(15).
001660 01  WK-TOTAL-RETIRADO             PIC S9(13)V9(02).
001670 01  WK-TOTAL-RETIRADO-ALT REDEFINES WK-TOTAL-RETIRADO
001680                                   PIC S9(15).
001690
001700 PROCEDURE DIVISION.
001710 P000-PROCESO-PRINCIPAL.
001720     PERFORM P100-INICIALIZAR THRU P100-EXIT.
001730     PERFORM P200-CARGAR-CUENTAS THRU P200-EXIT.
001740     PERFORM P300-LOCALIZAR-ULTIMO-MOV THRU P300-EXIT.
001750     PERFORM P400-CONTABILIZAR-TRX THRU P400-EXIT.
001760     PERFORM P800-REGRABAR-CUENTAS THRU P800-EXIT.
001770     PERFORM P900-TOTALES THRU P900-EXIT.
001780     STOP RUN.
001790
001800 P100-INICIALIZAR.
001810     ACCEPT WK-FECHA-SISTEMA FROM DATE.
001820     ACCEPT WK-HORA-SISTEMA FROM TIME.
001830     IF WK-SIS-ANO2 < 50
001840         MOVE 20 TO WK-SIGLO
001850     ELSE
001860         MOVE 19 TO WK-SIGLO
001870     END-IF.
001880     MOVE WK-SIGLO       TO WK-FHM-SIGLO.
001890     MOVE WK-SIS-ANO2    TO WK-FHM-ANO2.
001900     MOVE WK-SIS-MES     TO WK-FHM-MES.
001910     MOVE WK-SIS-DIA     TO WK-FHM-DIA.
001920     MOVE WK-SIS-HORAS   TO WK-FHM-HORAS.
001930     MOVE WK-SIS-MINUTOS TO WK-FHM-MINUTOS.
001940     MOVE WK-SIS-SEGUNDOS TO WK-FHM-SEGUNDOS.
001950     MOVE ZERO TO WK-TOTAL-LEIDAS WK-TOTAL-ACEPTADAS
001960         WK-TOTAL-RECHAZADAS WK-RECH-NOT-FOUND WK-RECH-DELETED
001970         WK-RECH-INACTIVE WK-RECH-AMOUNT WK-RECH-FUNDS
001980         WK-RECH-TYPE.
001990     MOVE ZERO TO WK-TOTAL-DEPOSITADO WK-TOTAL-RETIRADO.
002000 P100-EXIT.
002010     EXIT.
002020
002030 P200-CARGAR-CUENTAS.
002040     MOVE ZERO TO WK-NUM-CUENTAS.
002050     OPEN INPUT CUENTAS.
002060     IF FS-CUENTAS NOT = "00"
002070         GO TO P900-ABEND.
002080 P200-LEER.
002090     READ CUENTAS AT END GO TO P200-FIN-CARGA.
002100     ADD 1 TO WK-NUM-CUENTAS.
002110     IF WK-NUM-CUENTAS > WK-MAX-CUENTAS
002120         GO TO P900-ABEND-TABLA.
002130     SET WK-CTA-IX TO WK-NUM-CUENTAS.
002140     MOVE CTA-ID              TO TCTA-ID (WK-CTA-IX).
002150     MOVE CTA-NUMERO          TO TCTA-NUMERO (WK-CTA-IX).
002160     MOVE CTA-TIPO            TO TCTA-TIPO (WK-CTA-IX).
002170     MOVE CTA-SALDO-INICIAL   TO TCTA-SALDO-INICIAL (WK-CTA-IX).
002180     MOVE CTA-SALDO-ACTUAL    TO TCTA-SALDO-ACTUAL (WK-CTA-IX).
002190     MOVE CTA-ESTADO          TO TCTA-ESTADO (WK-CTA-IX).
002200     MOVE CTA-DELETED         TO TCTA-DELETED (WK-CTA-IX).
002210     MOVE CTA-CLIENTE-ID      TO TCTA-CLIENTE-ID (WK-CTA-IX).
002220     MOVE CTA-CREATED         TO TCTA-CREATED (WK-CTA-IX).
002230     GO TO P200-LEER.
002240 P200-FIN-CARGA.
002250     CLOSE CUENTAS.
002260 P200-EXIT.
002270     EXIT.
002280
002290*    RECORRE EL DIARIO EXISTENTE PARA HALLAR EL ULTIMO MOV-ID
002300*    YA GRABADO, IGUAL QUE HACIA EL ANTIGUO BANK4 DE CAJERO
002310*    PARA LOCALIZAR EL ULTIMO MOVIMIENTO DE UNA TARJETA.
002320 P300-LOCALIZAR-ULTIMO-MOV.
002330     MOVE ZERO TO WK-ULTIMO-MOV-ID.
002340     OPEN INPUT MOVIMIENTOS.
002350     IF FS-MOVIM = "35"
002360         GO TO P300-EXIT.
002370     IF FS-MOVIM NOT = "00"
002380         GO TO P900-ABEND.
002390 P300-LEER.
002400     READ MOVIMIENTOS AT END GO TO P300-FIN.
002410     IF MOV-ID > WK-ULTIMO-MOV-ID
002420         MOVE MOV-ID TO WK-ULTIMO-MOV-ID.
002430     GO TO P300-LEER.
002440 P300-FIN.
002450     CLOSE MOVIMIENTOS.
002460 P300-EXIT.
002470     EXIT.
002480
002490 P400-CONTABILIZAR-TRX.
002500     OPEN INPUT TRANSACCIONES.
002510     IF FS-TRANSAC NOT = "00"
002520         GO TO P900-ABEND.
002530     OPEN EXTEND MOVIMIENTOS.
002540     IF FS-MOVIM = "35"
002550         CLOSE MOVIMIENTOS
002560         OPEN OUTPUT MOVIMIENTOS
002570         CLOSE MOVIMIENTOS
002580         OPEN EXTEND MOVIMIENTOS.
002590     IF FS-MOVIM NOT = "00"
002600         GO TO P900-ABEND.
002610 P400-LEER-TRX.
002620     READ TRANSACCIONES AT END GO TO P400-FIN-TRX.
002630     ADD 1 TO WK-TOTAL-LEIDAS.
002640     PERFORM P500-BUSCAR-CUENTA THRU P500-EXIT.
002650     PERFORM P600-VALIDAR-Y-APLICAR THRU P600-EXIT.
002660     PERFORM P700-ACTUALIZAR-CONTROL THRU P700-EXIT.
002670     GO TO P400-LEER-TRX.
002680 P400-FIN-TRX.
002690     CLOSE TRANSACCIONES.
002700     CLOSE MOVIMIENTOS.
002710 P400-EXIT.
002720     EXIT.
002730
002740 P500-BUSCAR-CUENTA.
002750     SET TRX-CUENTA-NO-ENCONTRADA TO TRUE.
002760     SET WK-CTA-IX TO 1.
002770 P500-COMPARAR.
002780     IF WK-CTA-IX > WK-NUM-CUENTAS
002790         GO TO P500-EXIT.
002800     IF TCTA-ID (WK-CTA-IX) = TRX-CUENTA-ID
002810         SET TRX-CUENTA-ENCONTRADA TO TRUE
002820         GO TO P500-EXIT.
002830     SET WK-CTA-IX UP BY 1.
002840     GO TO P500-COMPARAR.
002850 P500-EXIT.
002860     EXIT.
002870
002880 P600-VALIDAR-Y-APLICAR.
002890     MOVE SPACES TO WK-RECHAZO.
002900     IF TRX-CUENTA-NO-ENCONTRADA
002910         MOVE "ACCOUNT-NOT-FOUND" TO WK-RECHAZO
002920         GO TO P600-EXIT.
002930     IF TCTA-DELETED (WK-CTA-IX) = "Y"
002940         MOVE "ACCOUNT-DELETED" TO WK-RECHAZO
002950         GO TO P600-EXIT.
002960     IF TCTA-ESTADO (WK-CTA-IX) = "I" AND
002970             NOT TRX-ES-ACTIVAR
002980         MOVE "ACCOUNT-INACTIVE" TO WK-RECHAZO
002990         GO TO P600-EXIT.
003000
003010     EVALUATE TRUE
003020         WHEN TRX-ES-DEPOSITO
003030             CALL "BANK5" USING TRX-VALOR
003040                 TCTA-SALDO-ACTUAL (WK-CTA-IX)
003050                 WK-MOV-VALOR WK-MOV-SALDO WK-RECHAZO
003060         WHEN TRX-ES-RETIRO
003070             CALL "BANK4" USING TRX-VALOR
003080                 TCTA-SALDO-ACTUAL (WK-CTA-IX)
003090                 WK-MOV-VALOR WK-MOV-SALDO WK-RECHAZO
003100         WHEN TRX-ES-ACTIVAR OR TRX-ES-DESACTIVAR
003110             CALL "BANK2" USING TRX-TIPO
003120                 TCTA-ESTADO (WK-CTA-IX)
003130                 TCTA-SALDO-ACTUAL (WK-CTA-IX)
003140                 WK-MOV-VALOR WK-MOV-SALDO WK-RECHAZO
003150         WHEN OTHER
003160             MOVE "INVALID-TYPE" TO WK-RECHAZO
003170     END-EVALUATE.
003180
003190     IF WK-RECHAZO = SPACES
003200         ADD 1 TO WK-ULTIMO-MOV-ID
003210         MOVE WK-ULTIMO-MOV-ID TO MOV-ID
003220         MOVE TRX-CUENTA-ID    TO MOV-CUENTA-ID
003230         MOVE WK-FECHA-HORA-MOV TO MOV-FECHA
003240         MOVE TRX-TIPO         TO MOV-TIPO
003250         MOVE WK-MOV-VALOR     TO MOV-VALOR
003260         MOVE WK-MOV-SALDO     TO MOV-SALDO
003270         MOVE WK-FECHA-HORA-MOV TO MOV-CREATED
003280         WRITE MOVIMIENTO-REG
003290         IF TRX-ES-DEPOSITO
003300             ADD TRX-VALOR TO WK-TOTAL-DEPOSITADO
003310         END-IF
003320         IF TRX-ES-RETIRO
003330             ADD TRX-VALOR TO WK-TOTAL-RETIRADO
003340         END-IF.
003350 P600-EXIT.
003360     EXIT.
003370
003380 P700-ACTUALIZAR-CONTROL.
003390     IF WK-RECHAZO = SPACES
003400         ADD 1 TO WK-TOTAL-ACEPTADAS
003410         GO TO P700-EXIT.
003420     ADD 1 TO WK-TOTAL-RECHAZADAS.
003430     EVALUATE WK-RECHAZO
003440         WHEN "ACCOUNT-NOT-FOUND"   ADD 1 TO WK-RECH-NOT-FOUND
003450         WHEN "ACCOUNT-DELETED"     ADD 1 TO WK-RECH-DELETED
003460         WHEN "ACCOUNT-INACTIVE"    ADD 1 TO WK-RECH-INACTIVE
003470         WHEN "INVALID-AMOUNT"      ADD 1 TO WK-RECH-AMOUNT
003480         WHEN "INSUFFICIENT-FUNDS"  ADD 1 TO WK-RECH-FUNDS
003490         WHEN "INVALID-TYPE"        ADD 1 TO WK-RECH-TYPE
003500     END-EVALUATE.
003510 P700-EXIT.
003520     EXIT.
003530
003540 P800-REGRABAR-CUENTAS.
003550     OPEN OUTPUT CUENTAS.
003560     IF FS-CUENTAS NOT = "00"
003570         GO TO P900-ABEND.
003580     SET WK-CTA-IX TO 1.
003590 P800-ESCRIBIR.
003600     IF WK-CTA-IX > WK-NUM-CUENTAS
003610         GO TO P800-FIN.
003620     MOVE TCTA-ID (WK-CTA-IX)            TO CTA-ID.
003630     MOVE TCTA-NUMERO (WK-CTA-IX)        TO CTA-NUMERO.
003640     MOVE TCTA-TIPO (WK-CTA-IX)          TO CTA-TIPO.
003650     MOVE TCTA-SALDO-INICIAL (WK-CTA-IX) TO CTA-SALDO-INICIAL.
003660     MOVE TCTA-SALDO-ACTUAL (WK-CTA-IX)  TO CTA-SALDO-ACTUAL.
003670     MOVE TCTA-ESTADO (WK-CTA-IX)        TO CTA-ESTADO.
003680     MOVE TCTA-DELETED (WK-CTA-IX)       TO CTA-DELETED.
003690     MOVE TCTA-CLIENTE-ID (WK-CTA-IX)    TO CTA-CLIENTE-ID.
003700     MOVE TCTA-CREATED (WK-CTA-IX)       TO CTA-CREATED.
003710     WRITE CUENTA-REG.
003720     SET WK-CTA-IX UP BY 1.
003730     GO TO P800-ESCRIBIR.
003740 P800-FIN.
003750     CLOSE CUENTAS.
003760 P800-EXIT.
003770     EXIT.
003780
003790 P900-TOTALES.
003800     DISPLAY "BANK1 - MOTOR DE CONTABILIZACION - TOTALES".
003810     DISPLAY "TRANSACCIONES LEIDAS .......: " WK-TOTAL-LEIDAS.
003820     DISPLAY "ACEPTADAS ...................: "
003830         WK-TOTAL-ACEPTADAS.
003840     DISPLAY "RECHAZADAS ..................: "
003850         WK-TOTAL-RECHAZADAS.
003860     DISPLAY "  ACCOUNT-NOT-FOUND .........: " WK-RECH-NOT-FOUND.
003870     DISPLAY "  ACCOUNT-DELETED ...........: " WK-RECH-DELETED.
003880     DISPLAY "  ACCOUNT-INACTIVE ..........: " WK-RECH-INACTIVE.
003890     DISPLAY "  INVALID-AMOUNT ............: " WK-RECH-AMOUNT.
003900     DISPLAY "  INSUFFICIENT-FUNDS ........: " WK-RECH-FUNDS.
003910     DISPLAY "  INVALID-TYPE ..............: " WK-RECH-TYPE.
003920     DISPLAY "TOTAL DEPOSITADO ............: "
003930         WK-TOTAL-DEPOSITADO.
003940     DISPLAY "TOTAL RETIRADO ..............: " WK-TOTAL-RETIRADO.
003950     GO TO P900-EXIT.
003960 P900-ABEND-TABLA.
003970     DISPLAY "BANK1 - TABLA DE CUENTAS LLENA - PROCESO ABORTADO".
003980     GO TO P900-ABEND.
003990 P900-ABEND.
004000     DISPLAY "BANK1 - ERROR DE E/S - PROCESO ABORTADO".
004010     STOP RUN.
004020 P900-EXIT.
004030     EXIT.
