000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK10.
000030 AUTHOR. M-LACASA-GARCIA.
000040 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000050 DATE-WRITTEN. 1990-11-19.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000080
000090*--------------------------------------------------------------*
000100*  BANK10 - INFORME DE MOVIMIENTOS POR CUENTA                 *
000110*                                                                *
000120*  PROCESO BATCH QUE, PARA UNA CUENTA Y UN PERIODO DE FECHAS     *
000130*  DADOS EN SOLICIT-RPA, SELECCIONA DEL DIARIO MOVIMIENTOS LOS   *
000140*  MOVIMIENTOS DE ESA CUENTA EN ESE PERIODO Y LOS IMPRIME EN     *
000150*  REPORTE CON UNA CABECERA DE CUENTA (TITULAR, SALDO INICIAL,   *
000160*  SALDO ACTUAL, PERIODO Y TOTAL DE MOVIMIENTOS).               *
000170*--------------------------------------------------------------*
000180*  HISTORIAL DE CAMBIOS                                        *
000190*--------------------------------------------------------------*
000200*  1990-11-19  MLG  VERSION INICIAL. SUSTITUYE A LA ANTIGUA      *
000210*               CONSULTA DE MOVIMIENTOS EN PANTALLA DE CAJERO   *
000220*               POR TARJETA (BANK10 ORIGINAL).                  *
000230*  1992-06-08  MLG  SE AÑADE LA VALIDACION DEL RANGO DE FECHAS   *
000240*               (INVALID-RANGE, FUTURE-DATE) ANTES DE IMPRIMIR.  *
000250*  1998-09-14  MLG  REVISION Y2K DE LAS FECHAS DE TRABAJO Y DE   *
000260*               LA COMPROBACION DE FECHA FUTURA.                 *
000270*  2001-02-27  JRM  PETICION CR-1123. NORMALIZACION DE LOS       *
000280*               CODIGOS DE RECHAZO DEL INFORME.                  *
000290*--------------------------------------------------------------*
000300
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM
000350     CLASS ALFABETICO-MAYUS IS "A" THRU "Z"
000360     UPSI-0.
000370
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT SOLICIT-RPA ASSIGN TO DISK
000410     ORGANIZATION IS SEQUENTIAL
000420     FILE STATUS IS FS-SOLICIT.
000430
000440     SELECT CLIENTES ASSIGN TO DISK
000450     ORGANIZATION IS SEQUENTIAL
000460     FILE STATUS IS FS-CLIENTES.
000470
000480     SELECT CUENTAS ASSIGN TO DISK
000490     ORGANIZATION IS SEQUENTIAL
000500     FILE STATUS IS FS-CUENTAS.
000510
000520     SELECT MOVIMIENTOS ASSIGN TO DISK
000530     ORGANIZATION IS SEQUENTIAL
000540     FILE STATUS IS FS-MOVIM.
000550
000560     SELECT REPORTE ASSIGN TO DISK
000570     ORGANIZATION IS LINE SEQUENTIAL
000580     FILE STATUS IS FS-REPORTE.
000590
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  SOLICIT-RPA
000630     LABEL RECORD STANDARD
000640     VALUE OF FILE-ID IS "SOLICIT-RPA.DAT".
000650     COPY RPTCTAREQ.
000660
000670 FD  CLIENTES
000680     LABEL RECORD STANDARD
000690     VALUE OF FILE-ID IS "CLIENTES.DAT".
000700     COPY CLIREC.
000710
000720 FD  CUENTAS
000730     LABEL RECORD STANDARD
000740     VALUE OF FILE-ID IS "CUENTAS.DAT".
000750     COPY CTAREC.
000760
000770 FD  MOVIMIENTOS
000780     LABEL RECORD STANDARD
000790     VALUE OF FILE-ID IS "MOVIMIENTOS.DAT".
000800     COPY MOVREC.
000810
000820*    REPORTE ES UN FICHERO DE IMPRESION SECUENCIAL DE LINEA, A
000830*    132 COLUMNAS, SIN REGISTRO DE CABECERA - IGUAL QUE EL
000840*    PAPEL CONTINUO DEL LISTADO DE EXPLOTACION.
000850 FD  REPORTE
000860     LABEL RECORD STANDARD
000870     VALUE OF FILE-ID IS "REPORTE.DAT".
000880 01  LINEA-REPORTE.
000890     02  LINEA-REPORTE-TEXTO     PIC X(124).
000900     02  FILLER                  PIC X(008).
000910
000920 WORKING-STORAGE SECTION.
000930 77  FS-SOLICIT                  PIC X(02).
000940 77  FS-CLIENTES                 PIC X(02).
000950 77  FS-CUENTAS                  PIC X(02).
000960 77  FS-MOVIM                    PIC X(02).
000970 77  FS-REPORTE                  PIC X(02).
000980
000990 01  WK-FECHA-SISTEMA.
001000     05  WK-SIS-ANO2             PIC 9(2).
001010     05  WK-SIS-MES              PIC 9(2).
001020     05  WK-SIS-DIA              PIC 9(2).
001030     05  FILLER                  PIC X(02).
001040 01  WK-HORA-SISTEMA.
001050     05  WK-SIS-HORAS            PIC 9(2).
001060     05  WK-SIS-MINUTOS          PIC 9(2).
001070     05  WK-SIS-SEGUNDOS         PIC 9(2).
001080     05  WK-SIS-CENTESIMAS       PIC 9(2).
001090     05  FILLER                  PIC X(02).
001100 01  WK-SIGLO                    PIC 9(2).
001110
001120 01  WK-FECHA-HORA-MOV           PIC 9(14).
001130 01  WK-FECHA-HORA-MOV-ALT REDEFINES WK-FECHA-HORA-MOV.
001140     05  WK-FHM-SIGLO            PIC 9(02).
001150     05  WK-FHM-ANO2             PIC 9(02).
001160     05  WK-FHM-MES              PIC 9(02).
001170     05  WK-FHM-DIA              PIC 9(02).
001180     05  WK-FHM-HORAS            PIC 9(02).
001190     05  WK-FHM-MINUTOS          PIC 9(02).
001200     05  WK-FHM-SEGUNDOS         PIC 9(02).
001210
001220 01  WK-HOY                      PIC 9(08).
001230
001240 01  WK-RPA-CUENTA-ID            PIC 9(10).
001250 01  WK-RPA-FECHA-INICIO         PIC 9(08).
001260 01  WK-RPA-FECHA-FIN            PIC 9(08).
001270
001280 01  WK-RECHAZO                  PIC X(20).
001290
001300 01  WK-CTA-ENCONTRADA           PIC X(01) VALUE "N".
001310     88  CTA-FUE-ENCONTRADA     VALUE "S".
001320     88  CTA-NO-FUE-ENCONTRADA  VALUE "N".
001330 01  WK-CTA-NUMERO                PIC X(30).
001340 01  WK-CTA-TIPO                  PIC X(50).
001350 01  WK-CTA-SALDO-INICIAL         PIC S9(13)V9(02).
001360 01  WK-CTA-SALDO-ACTUAL          PIC S9(13)V9(02).
001370 01  WK-CTA-CLIENTE-ID            PIC 9(10).
001380
001390 01  WK-CLI-ENCONTRADO           PIC X(01) VALUE "N".
001400     88  CLI-FUE-ENCONTRADO     VALUE "S".
001410     88  CLI-NO-FUE-ENCONTRADO  VALUE "N".
001420 01  WK-CLI-NOMBRE                PIC X(100).
001430
001440*--------------------------------------------------------------*
001450*  MOVIMIENTOS DE LA CUENTA YA SELECCIONADOS (FECHA DENTRO      *
001460*  DEL PERIODO), EN MEMORIA Y EN ORDEN CRONOLOGICO.             *
001470*--------------------------------------------------------------*
001480 01  WK-MAX-MOVS-CTA             PIC 9(04) COMP VALUE 9999.
001490 01  WK-NUM-MOVS-CTA             PIC 9(04) COMP VALUE ZERO.
001500 01  WK-NUM-MOVS-CTA-ALT REDEFINES WK-NUM-MOVS-CTA
001510                                 PIC S9(04) COMP.
001520 01  MOVS-CTA-TABLA.
001530     02  TMA-TAB OCCURS 9999 TIMES INDEXED BY WK-MOV-IX.
001540         03  TMA-FECHA            PIC 9(14).
001550         03  TMA-TIPO             PIC X(10).
001560         03  TMA-VALOR            PIC S9(13)V9(02).
001570         03  TMA-SALDO            PIC S9(13)V9(02).
001580         03  TMA-ID               PIC 9(10).
001590         03  FILLER               PIC X(05).
001600
001610 01  WK-MOV-FECHA8                PIC 9(08).
001620 01  WK-FECHA-EDITADA             PIC X(10).
001630 01  WK-FECHA-HORA-EDITADA        PIC X(16).
001640 01  WK-SALDO-EDITADO             PIC ---,---,---,---.99.
001650 01  WK-VALOR-EDITADO             PIC ---,---,---,---.99.
001660 01  WK-SALDO-EDITADO-ALT REDEFINES WK-SALDO-EDITADO
001670                                 PIC X(18).
001680
001690 PROCEDURE DIVISION.
001700 P000-PROCESO-PRINCIPAL.
001710     PERFORM P100-INICIALIZAR THRU P100-EXIT.
001720     PERFORM P150-LEER-PETICION THRU P150-EXIT.
001730     PERFORM P200-VALIDAR-RANGO THRU P200-EXIT.
001740     PERFORM P250-LOCALIZAR-CUENTA THRU P250-EXIT.
001750     PERFORM P300-LOCALIZAR-CLIENTE THRU P300-EXIT.
001760     PERFORM P350-CARGAR-MOVIMIENTOS THRU P350-EXIT.
001770     PERFORM P400-IMPRIMIR-INFORME THRU P400-EXIT.
001780     GO TO P900-FIN.
001790
001800 P100-INICIALIZAR.
001810     ACCEPT WK-FECHA-SISTEMA FROM DATE.
001820     ACCEPT WK-HORA-SISTEMA FROM TIME.
001830     IF WK-SIS-ANO2 < 50
001840         MOVE 20 TO WK-SIGLO
001850     ELSE
001860         MOVE 19 TO WK-SIGLO
001870     END-IF.
001880     MOVE WK-SIGLO       TO WK-FHM-SIGLO.
001890     MOVE WK-SIS-ANO2    TO WK-FHM-ANO2.
001900     MOVE WK-SIS-MES     TO WK-FHM-MES.
001910     MOVE WK-SIS-DIA     TO WK-FHM-DIA.
001920     MOVE WK-SIS-HORAS   TO WK-FHM-HORAS.
001930     MOVE WK-SIS-MINUTOS TO WK-FHM-MINUTOS.
001940     MOVE WK-SIS-SEGUNDOS TO WK-FHM-SEGUNDOS.
001950     MOVE WK-FECHA-HORA-MOV (1:8) TO WK-HOY.
001960     MOVE SPACES TO WK-RECHAZO.
001970 P100-EXIT.
001980     EXIT.
001990
002000 P150-LEER-PETICION.
002010     OPEN INPUT SOLICIT-RPA.
002020     IF FS-SOLICIT NOT = "00"
002030         GO TO P900-ABEND.
002040     READ SOLICIT-RPA AT END GO TO P900-ABEND.
002050     MOVE RPA-CUENTA-ID     TO WK-RPA-CUENTA-ID.
002060     MOVE RPA-FECHA-INICIO  TO WK-RPA-FECHA-INICIO.
002070     MOVE RPA-FECHA-FIN     TO WK-RPA-FECHA-FIN.
002080     CLOSE SOLICIT-RPA.
002090 P150-EXIT.
002100     EXIT.
002110
002120 P200-VALIDAR-RANGO.
002130     IF WK-RPA-FECHA-INICIO > WK-RPA-FECHA-FIN
002140         MOVE "INVALID-RANGE" TO WK-RECHAZO
002150         GO TO P900-RECHAZO.
002160     IF WK-RPA-FECHA-INICIO > WK-HOY
002170         MOVE "FUTURE-DATE" TO WK-RECHAZO
002180         GO TO P900-RECHAZO.
002190 P200-EXIT.
002200     EXIT.
002210
002220 P250-LOCALIZAR-CUENTA.
002230     SET CTA-NO-FUE-ENCONTRADA TO TRUE.
002240     OPEN INPUT CUENTAS.
002250     IF FS-CUENTAS NOT = "00"
002260         GO TO P900-ABEND.
002270 P250-LEER.
002280     READ CUENTAS AT END GO TO P250-FIN.
002290     IF CTA-ID = WK-RPA-CUENTA-ID
002300         SET CTA-FUE-ENCONTRADA TO TRUE
002310         MOVE CTA-NUMERO        TO WK-CTA-NUMERO
002320         MOVE CTA-TIPO          TO WK-CTA-TIPO
002330         MOVE CTA-SALDO-INICIAL TO WK-CTA-SALDO-INICIAL
002340         MOVE CTA-SALDO-ACTUAL  TO WK-CTA-SALDO-ACTUAL
002350         MOVE CTA-CLIENTE-ID    TO WK-CTA-CLIENTE-ID
002360         GO TO P250-FIN.
002370     GO TO P250-LEER.
002380 P250-FIN.
002390     CLOSE CUENTAS.
002400     IF CTA-NO-FUE-ENCONTRADA
002410         MOVE "ACCOUNT-NOT-FOUND" TO WK-RECHAZO
002420         GO TO P900-RECHAZO.
002430 P250-EXIT.
002440     EXIT.
002450
002460 P300-LOCALIZAR-CLIENTE.
002470     SET CLI-NO-FUE-ENCONTRADO TO TRUE.
002480     OPEN INPUT CLIENTES.
002490     IF FS-CLIENTES NOT = "00"
002500         GO TO P900-ABEND.
002510 P300-LEER.
002520     READ CLIENTES AT END GO TO P300-FIN.
002530     IF CLI-ID = WK-CTA-CLIENTE-ID
002540         SET CLI-FUE-ENCONTRADO TO TRUE
002550         MOVE CLI-NOMBRE TO WK-CLI-NOMBRE
002560         GO TO P300-FIN.
002570     GO TO P300-LEER.
002580 P300-FIN.
002590     CLOSE CLIENTES.
002600 P300-EXIT.
002610     EXIT.
002620
002630 P350-CARGAR-MOVIMIENTOS.
002640     OPEN INPUT MOVIMIENTOS.
002650     IF FS-MOVIM = "35"
002660         GO TO P350-EXIT.
002670     IF FS-MOVIM NOT = "00"
002680         GO TO P900-ABEND.
002690 P350-LEER.
002700     READ MOVIMIENTOS AT END GO TO P350-FIN.
002710     IF MOV-CUENTA-ID NOT = WK-RPA-CUENTA-ID
002720         GO TO P350-LEER.
002730     MOVE MOV-FECHA (1:8) TO WK-MOV-FECHA8.
002740     IF WK-MOV-FECHA8 < WK-RPA-FECHA-INICIO
002750         OR WK-MOV-FECHA8 > WK-RPA-FECHA-FIN
002760         GO TO P350-LEER.
002770     IF WK-NUM-MOVS-CTA > WK-MAX-MOVS-CTA
002780         GO TO P900-ABEND-TABLA.
002790     ADD 1 TO WK-NUM-MOVS-CTA.
002800     SET WK-MOV-IX TO WK-NUM-MOVS-CTA.
002810     MOVE MOV-FECHA TO TMA-FECHA (WK-MOV-IX).
002820     MOVE MOV-TIPO  TO TMA-TIPO (WK-MOV-IX).
002830     MOVE MOV-VALOR TO TMA-VALOR (WK-MOV-IX).
002840     MOVE MOV-SALDO TO TMA-SALDO (WK-MOV-IX).
002850     MOVE MOV-ID    TO TMA-ID (WK-MOV-IX).
002860     GO TO P350-LEER.
002870 P350-FIN.
002880     CLOSE MOVIMIENTOS.
002890 P350-EXIT.
002900     EXIT.
002910
002920 P400-IMPRIMIR-INFORME.
002930     OPEN OUTPUT REPORTE.
002940     IF FS-REPORTE NOT = "00"
002950         GO TO P900-ABEND.
002960     MOVE SPACES TO LINEA-REPORTE.
002970     MOVE "UNIZARBANK - DEPARTAMENTO DE SISTEMAS" TO
002980         LINEA-REPORTE (1:38).
002990     MOVE "REPORTE DE MOVIMIENTOS POR CUENTA" TO
003000         LINEA-REPORTE (48:34).
003010     WRITE LINEA-REPORTE.
003020
003030     MOVE SPACES TO LINEA-REPORTE.
003040     MOVE "CUENTA: "   TO LINEA-REPORTE (1:8).
003050     MOVE WK-CTA-NUMERO TO LINEA-REPORTE (9:30).
003060     MOVE "TIPO: "     TO LINEA-REPORTE (40:6).
003070     MOVE WK-CTA-TIPO  TO LINEA-REPORTE (46:50).
003080     WRITE LINEA-REPORTE.
003090
003100     MOVE SPACES TO LINEA-REPORTE.
003110     MOVE "TITULAR: " TO LINEA-REPORTE (1:9).
003120     MOVE WK-CLI-NOMBRE TO LINEA-REPORTE (10:40).
003130     WRITE LINEA-REPORTE.
003140
003150     MOVE WK-CTA-SALDO-INICIAL TO WK-SALDO-EDITADO.
003160     MOVE SPACES TO LINEA-REPORTE.
003170     MOVE "SALDO INICIAL: " TO LINEA-REPORTE (1:16).
003180     MOVE WK-SALDO-EDITADO-ALT TO LINEA-REPORTE (17:18).
003190     MOVE WK-CTA-SALDO-ACTUAL TO WK-SALDO-EDITADO.
003200     MOVE "SALDO ACTUAL: "  TO LINEA-REPORTE (36:14).
003210     MOVE WK-SALDO-EDITADO-ALT TO LINEA-REPORTE (52:18).
003220     WRITE LINEA-REPORTE.
003230
003240     MOVE WK-RPA-FECHA-INICIO TO WK-MOV-FECHA8.
003250     PERFORM P980-FORMATEAR-FECHA8 THRU P980-EXIT.
003260     MOVE SPACES TO LINEA-REPORTE.
003270     MOVE "PERIODO: "          TO LINEA-REPORTE (1:9).
003280     MOVE WK-FECHA-EDITADA     TO LINEA-REPORTE (10:10).
003290     MOVE "-"                  TO LINEA-REPORTE (21:1).
003300     MOVE WK-RPA-FECHA-FIN TO WK-MOV-FECHA8.
003310     PERFORM P980-FORMATEAR-FECHA8 THRU P980-EXIT.
003320     MOVE WK-FECHA-EDITADA     TO LINEA-REPORTE (23:10).
003330     MOVE "TOTAL MOVIMIENTOS: " TO LINEA-REPORTE (40:19).
003340     MOVE WK-NUM-MOVS-CTA      TO LINEA-REPORTE (59:5).
003350     WRITE LINEA-REPORTE.
003360
003370     MOVE SPACES TO LINEA-REPORTE.
003380     WRITE LINEA-REPORTE.
003390
003400     MOVE SPACES TO LINEA-REPORTE.
003410     MOVE "FECHA"           TO LINEA-REPORTE (4:5).
003420     MOVE "TIPO"            TO LINEA-REPORTE (25:4).
003430     MOVE "VALOR"           TO LINEA-REPORTE (44:5).
003440     MOVE "SALDO"           TO LINEA-REPORTE (64:5).
003450     MOVE "ID MOVIMIENTO"   TO LINEA-REPORTE (80:13).
003460     WRITE LINEA-REPORTE.
003470
003480     IF WK-NUM-MOVS-CTA = ZERO
003490         MOVE SPACES TO LINEA-REPORTE
003500         MOVE "   SIN MOVIMIENTOS EN ESTE PERIODO" TO
003510             LINEA-REPORTE (1:35)
003520         WRITE LINEA-REPORTE
003530         GO TO P400-FIN.
003540     SET WK-MOV-IX TO 1.
003550 P400-POR-MOVIMIENTO.
003560     IF WK-MOV-IX > WK-NUM-MOVS-CTA
003570         GO TO P400-FIN.
003580     PERFORM P430-IMPRIMIR-DETALLE THRU P430-EXIT.
003590     SET WK-MOV-IX UP BY 1.
003600     GO TO P400-POR-MOVIMIENTO.
003610 P400-FIN.
003620     CLOSE REPORTE.
003630 P400-EXIT.
003640     EXIT.
003650
003660 P430-IMPRIMIR-DETALLE.
003670     MOVE TMA-FECHA (WK-MOV-IX) TO WK-FECHA-HORA-MOV.
003680     PERFORM P985-FORMATEAR-FECHA-HORA THRU P985-EXIT.
003690     MOVE TMA-VALOR (WK-MOV-IX) TO WK-VALOR-EDITADO.
003700     MOVE TMA-SALDO (WK-MOV-IX) TO WK-SALDO-EDITADO.
003710     MOVE SPACES TO LINEA-REPORTE.
003720     MOVE WK-FECHA-HORA-EDITADA  TO LINEA-REPORTE (4:16).
003730     MOVE TMA-TIPO (WK-MOV-IX)   TO LINEA-REPORTE (25:10).
003740     MOVE WK-VALOR-EDITADO       TO LINEA-REPORTE (37:18).
003750     MOVE WK-SALDO-EDITADO       TO LINEA-REPORTE (58:18).
003760     MOVE TMA-ID (WK-MOV-IX)     TO LINEA-REPORTE (80:10).
003770     WRITE LINEA-REPORTE.
003780 P430-EXIT.
003790     EXIT.
003800
003810*    CONVIERTE UNA FECHA 9(08) AAAAMMDD EN "DD/MM/AAAA".         *
003820 P980-FORMATEAR-FECHA8.
003830     MOVE SPACES TO WK-FECHA-EDITADA.
003840     MOVE WK-MOV-FECHA8 (7:2) TO WK-FECHA-EDITADA (1:2).
003850     MOVE "/"                 TO WK-FECHA-EDITADA (3:1).
003860     MOVE WK-MOV-FECHA8 (5:2) TO WK-FECHA-EDITADA (4:2).
003870     MOVE "/"                 TO WK-FECHA-EDITADA (6:1).
003880     MOVE WK-MOV-FECHA8 (1:4) TO WK-FECHA-EDITADA (7:4).
003890 P980-EXIT.
003900     EXIT.
003910
003920*    CONVIERTE UNA FECHA-HORA 9(14) SSAAMMDDHHMMSS EN
003930*    "DD/MM/AAAA HH:MM".
003940 P985-FORMATEAR-FECHA-HORA.
003950     MOVE SPACES TO WK-FECHA-HORA-EDITADA.
003960     MOVE WK-FHM-DIA    TO WK-FECHA-HORA-EDITADA (1:2).
003970     MOVE "/"           TO WK-FECHA-HORA-EDITADA (3:1).
003980     MOVE WK-FHM-MES    TO WK-FECHA-HORA-EDITADA (4:2).
003990     MOVE "/"           TO WK-FECHA-HORA-EDITADA (6:1).
004000     MOVE WK-FHM-SIGLO  TO WK-FECHA-HORA-EDITADA (7:2).
004010     MOVE WK-FHM-ANO2   TO WK-FECHA-HORA-EDITADA (9:2).
004020     MOVE " "           TO WK-FECHA-HORA-EDITADA (11:1).
004030     MOVE WK-FHM-HORAS  TO WK-FECHA-HORA-EDITADA (12:2).
004040     MOVE ":"           TO WK-FECHA-HORA-EDITADA (14:1).
004050     MOVE WK-FHM-MINUTOS TO WK-FECHA-HORA-EDITADA (15:2).
004060 P985-EXIT.
004070     EXIT.
004080
004090 P900-RECHAZO.
004100     DISPLAY "BANK10 - SOLICITUD DE INFORME RECHAZADA: "
004110         WK-RECHAZO.
004120     GO TO P900-FIN.
004130 P900-ABEND-TABLA.
004140     DISPLAY "BANK10 - TABLA EN MEMORIA LLENA - PROCESO ABORTADO".
004150     GO TO P900-ABEND.
004160 P900-ABEND.
004170     DISPLAY "BANK10 - ERROR DE E/S - PROCESO ABORTADO".
004180     STOP RUN.
004190 P900-FIN.
004200     STOP RUN.
