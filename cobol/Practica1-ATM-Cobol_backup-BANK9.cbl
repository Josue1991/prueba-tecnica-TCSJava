000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BANK9.
000030 AUTHOR. J-RUIZ-MARIN.
000040 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000050 DATE-WRITTEN. 1990-11-12.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000080
000090*--------------------------------------------------------------*
000100*  BANK9 - INFORME DE MOVIMIENTOS POR CLIENTE                 *
000110*                                                                *
000120*  PROCESO BATCH QUE, PARA UN CLIENTE Y UN PERIODO DE FECHAS     *
000130*  DADOS EN SOLICIT-RPC, SELECCIONA DEL DIARIO MOVIMIENTOS LOS   *
000140*  MOVIMIENTOS DE SUS CUENTAS EN ESE PERIODO Y LOS IMPRIME EN    *
000150*  REPORTE AGRUPADOS POR CUENTA (RUPTURA DE CONTROL POR          *
000160*  CTA-ID), CON UNA CABECERA DE CLIENTE Y UNA SECCION POR        *
000170*  CUENTA.                                                      *
000180*--------------------------------------------------------------*
000190*  HISTORIAL DE CAMBIOS                                        *
000200*--------------------------------------------------------------*
000210*  1990-11-12  JRM  VERSION INICIAL. SUSTITUYE A LA ANTIGUA      *
000220*               CONSULTA DE MOVIMIENTOS EN PANTALLA DE CAJERO   *
000230*               (BANK9 ORIGINAL); PASA A SER INFORME IMPRESO.    *
000240*  1992-06-08  MLG  SE AÑADE LA VALIDACION DEL RANGO DE FECHAS   *
000250*               (INVALID-RANGE, FUTURE-DATE) ANTES DE IMPRIMIR.  *
000260*  1994-02-25  PSR  SE IMPRIME "SIN MOVIMIENTOS EN ESTE          *
000270*               PERIODO" EN LAS CUENTAS SIN DETALLE QUE MOSTRAR. *
000280*  1998-09-14  MLG  REVISION Y2K DE LAS FECHAS DE TRABAJO Y DE   *
000290*               LA COMPROBACION DE FECHA FUTURA.                 *
000300*  2001-02-27  JRM  PETICION CR-1123. NORMALIZACION DE LOS       *
000310*               CODIGOS DE RECHAZO DEL INFORME.                  *
000320*--------------------------------------------------------------*
000330
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     CLASS ALFABETICO-MAYUS IS "A" THRU "Z"
000390     UPSI-0.
000400
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT SOLICIT-RPC ASSIGN TO DISK
000440     ORGANIZATION IS SEQUENTIAL
000450     FILE STATUS IS FS-SOLICIT.
000460
000470     SELECT CLIENTES ASSIGN TO DISK
000480     ORGANIZATION IS SEQUENTIAL
000490     FILE STATUS IS FS-CLIENTES.
000500
000510     SELECT CUENTAS ASSIGN TO DISK
000520     ORGANIZATION IS SEQUENTIAL
000530     FILE STATUS IS FS-CUENTAS.
000540
000550     SELECT MOVIMIENTOS ASSIGN TO DISK
000560     ORGANIZATION IS SEQUENTIAL
000570     FILE STATUS IS FS-MOVIM.
000580
000590     SELECT REPORTE ASSIGN TO DISK
000600     ORGANIZATION IS LINE SEQUENTIAL
000610     FILE STATUS IS FS-REPORTE.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  SOLICIT-RPC
000660     LABEL RECORD STANDARD
000670     VALUE OF FILE-ID IS "SOLICIT-RPC.DAT".
000680     COPY RPTCLIREQ.
000690
000700 FD  CLIENTES
000710     LABEL RECORD STANDARD
000720     VALUE OF FILE-ID IS "CLIENTES.DAT".
000730     COPY CLIREC.
000740
000750 FD  CUENTAS
000760     LABEL RECORD STANDARD
000770     VALUE OF FILE-ID IS "CUENTAS.DAT".
000780     COPY CTAREC.
000790
000800 FD  MOVIMIENTOS
000810     LABEL RECORD STANDARD
000820     VALUE OF FILE-ID IS "MOVIMIENTOS.DAT".
000830     COPY MOVREC.
000840
000850*    REPORTE ES UN FICHERO DE IMPRESION SECUENCIAL DE LINEA, A
000860*    132 COLUMNAS, SIN REGISTRO DE CABECERA - IGUAL QUE EL
000870*    PAPEL CONTINUO DEL LISTADO DE EXPLOTACION.
000880 FD  REPORTE
000890     LABEL RECORD STANDARD
000900     VALUE OF FILE-ID IS "REPORTE.DAT".
000910 01  LINEA-REPORTE.
000920     02  LINEA-REPORTE-TEXTO     PIC X(124).
000930     02  FILLER                  PIC X(008).
000940
000950 WORKING-STORAGE SECTION.
000960 77  FS-SOLICIT                  PIC X(02).
000970 77  FS-CLIENTES                 PIC X(02).
000980 77  FS-CUENTAS                  PIC X(02).
000990 77  FS-MOVIM                    PIC X(02).
001000 77  FS-REPORTE                  PIC X(02).
001010
001020 01  WK-FECHA-SISTEMA.
001030     05  WK-SIS-ANO2             PIC 9(2).
001040     05  WK-SIS-MES              PIC 9(2).
001050     05  WK-SIS-DIA              PIC 9(2).
001060     05  FILLER                  PIC X(02).
001070 01  WK-HORA-SISTEMA.
001080     05  WK-SIS-HORAS            PIC 9(2).
001090     05  WK-SIS-MINUTOS          PIC 9(2).
001100     05  WK-SIS-SEGUNDOS         PIC 9(2).
001110     05  WK-SIS-CENTESIMAS       PIC 9(2).
001120     05  FILLER                  PIC X(02).
001130 01  WK-SIGLO                    PIC 9(2).
001140
001150 01  WK-FECHA-HORA-MOV           PIC 9(14).
001160 01  WK-FECHA-HORA-MOV-ALT REDEFINES WK-FECHA-HORA-MOV.
001170     05  WK-FHM-SIGLO            PIC 9(02).
001180     05  WK-FHM-ANO2             PIC 9(02).
001190     05  WK-FHM-MES              PIC 9(02).
001200     05  WK-FHM-DIA              PIC 9(02).
001210     05  WK-FHM-HORAS            PIC 9(02).
001220     05  WK-FHM-MINUTOS          PIC 9(02).
001230     05  WK-FHM-SEGUNDOS         PIC 9(02).
001240
001250 01  WK-HOY                      PIC 9(08).
001260
001270 01  WK-RPC-CLIENTE-ID           PIC 9(10).
001280 01  WK-RPC-FECHA-INICIO         PIC 9(08).
001290 01  WK-RPC-FECHA-FIN            PIC 9(08).
001300
001310 01  WK-RECHAZO                  PIC X(20).
001320
001330 01  WK-CLI-NOMBRE               PIC X(100).
001340 01  WK-CLI-IDENTIFICACION       PIC X(20).
001350 01  WK-CLI-ENCONTRADO           PIC X(01) VALUE "N".
001360     88  CLI-FUE-ENCONTRADO     VALUE "S".
001370     88  CLI-NO-FUE-ENCONTRADO  VALUE "N".
001380
001390*--------------------------------------------------------------*
001400*  CUENTAS DEL CLIENTE (NO BORRADAS) A INFORMAR, EN MEMORIA.     *
001410*--------------------------------------------------------------*
001420 01  WK-MAX-CUENTAS-CLI          PIC 9(03) COMP VALUE 200.
001430 01  WK-NUM-CUENTAS-CLI          PIC 9(03) COMP VALUE ZERO.
001440 01  WK-NUM-CUENTAS-CLI-ALT REDEFINES WK-NUM-CUENTAS-CLI
001450                                 PIC S9(03) COMP.
001460 01  CUENTAS-CLI-TABLA.
001470     02  TCC-TAB OCCURS 200 TIMES INDEXED BY WK-CTA-IX.
001480         03  TCC-ID               PIC 9(10).
001490         03  TCC-NUMERO           PIC X(30).
001500         03  TCC-TIPO             PIC X(50).
001510         03  TCC-ESTADO           PIC X(01).
001520         03  TCC-NUM-MOVS         PIC 9(05) COMP.
001530         03  FILLER               PIC X(05).
001540
001550*--------------------------------------------------------------*
001560*  MOVIMIENTOS DEL CLIENTE YA SELECCIONADOS (CUENTA PROPIA Y    *
001570*  FECHA DENTRO DEL PERIODO), EN MEMORIA Y EN ORDEN CRONOLOGICO *
001580*  POR VENIR DEL DIARIO, QUE SE LEE SECUENCIAL DE PRINCIPIO A    *
001590*  FIN.                                                         *
001600*--------------------------------------------------------------*
001610 01  WK-MAX-MOVS-CLI             PIC 9(04) COMP VALUE 9999.
001620 01  WK-NUM-MOVS-CLI             PIC 9(04) COMP VALUE ZERO.
001630 01  MOVS-CLI-TABLA.
001640     02  TMC-TAB OCCURS 9999 TIMES INDEXED BY WK-MOV-IX.
001650         03  TMC-CUENTA-ID        PIC 9(10).
001660         03  TMC-FECHA            PIC 9(14).
001670         03  TMC-TIPO             PIC X(10).
001680         03  TMC-VALOR            PIC S9(13)V9(02).
001690         03  TMC-SALDO            PIC S9(13)V9(02).
001700         03  TMC-ID               PIC 9(10).
001710         03  FILLER               PIC X(05).
001720
001730 01  WK-TOTAL-MOVIMIENTOS        PIC 9(05) COMP.
001740 01  WK-TOTAL-MOVIMIENTOS-ALT REDEFINES WK-TOTAL-MOVIMIENTOS
001750                                 PIC S9(05) COMP.
001760
001770 01  WK-MOV-FECHA8                PIC 9(08).
001780 01  WK-IMPRIMIO-DETALLE          PIC X(01).
001790     88  SI-IMPRIMIO-DETALLE     VALUE "S".
001800     88  NO-IMPRIMIO-DETALLE     VALUE "N".
001810
001820 01  WK-FECHA-EDITADA             PIC X(10).
001830 01  WK-FECHA-HORA-EDITADA        PIC X(16).
001840 01  WK-SALDO-EDITADO             PIC ---,---,---,---.99.
001850 01  WK-VALOR-EDITADO             PIC ---,---,---,---.99.
001860
001870 PROCEDURE DIVISION.
001880 P000-PROCESO-PRINCIPAL.
001890     PERFORM P100-INICIALIZAR THRU P100-EXIT.
001900     PERFORM P150-LEER-PETICION THRU P150-EXIT.
001910     PERFORM P200-VALIDAR-RANGO THRU P200-EXIT.
001920     PERFORM P250-LOCALIZAR-CLIENTE THRU P250-EXIT.
001930     PERFORM P300-CARGAR-CUENTAS THRU P300-EXIT.
001940     PERFORM P350-CARGAR-MOVIMIENTOS THRU P350-EXIT.
001950     PERFORM P400-IMPRIMIR-INFORME THRU P400-EXIT.
001960     GO TO P900-FIN.
001970
001980 P100-INICIALIZAR.
001990     ACCEPT WK-FECHA-SISTEMA FROM DATE.
002000     ACCEPT WK-HORA-SISTEMA FROM TIME.
002010     IF WK-SIS-ANO2 < 50
002020         MOVE 20 TO WK-SIGLO
002030     ELSE
002040         MOVE 19 TO WK-SIGLO
002050     END-IF.
002060     MOVE WK-SIGLO       TO WK-FHM-SIGLO.
002070     MOVE WK-SIS-ANO2    TO WK-FHM-ANO2.
002080     MOVE WK-SIS-MES     TO WK-FHM-MES.
002090     MOVE WK-SIS-DIA     TO WK-FHM-DIA.
002100     MOVE WK-SIS-HORAS   TO WK-FHM-HORAS.
002110     MOVE WK-SIS-MINUTOS TO WK-FHM-MINUTOS.
002120     MOVE WK-SIS-SEGUNDOS TO WK-FHM-SEGUNDOS.
002130     MOVE WK-FECHA-HORA-MOV (1:8) TO WK-HOY.
002140     MOVE SPACES TO WK-RECHAZO.
002150     MOVE ZERO TO WK-TOTAL-MOVIMIENTOS.
002160 P100-EXIT.
002170     EXIT.
002180
002190 P150-LEER-PETICION.
002200     OPEN INPUT SOLICIT-RPC.
002210     IF FS-SOLICIT NOT = "00"
002220         GO TO P900-ABEND.
002230     READ SOLICIT-RPC AT END GO TO P900-ABEND.
002240     MOVE RPC-CLIENTE-ID    TO WK-RPC-CLIENTE-ID.
002250     MOVE RPC-FECHA-INICIO  TO WK-RPC-FECHA-INICIO.
002260     MOVE RPC-FECHA-FIN     TO WK-RPC-FECHA-FIN.
002270     CLOSE SOLICIT-RPC.
002280 P150-EXIT.
002290     EXIT.
002300
002310 P200-VALIDAR-RANGO.
002320     IF WK-RPC-FECHA-INICIO > WK-RPC-FECHA-FIN
002330         MOVE "INVALID-RANGE" TO WK-RECHAZO
002340         GO TO P900-RECHAZO.
002350     IF WK-RPC-FECHA-INICIO > WK-HOY
002360         MOVE "FUTURE-DATE" TO WK-RECHAZO
002370         GO TO P900-RECHAZO.
002380 P200-EXIT.
002390     EXIT.
002400
002410*    BUSQUEDA SECUENCIAL DIRECTA DEL CLIENTE - AL SER UN         *
002420*    INFORME DE UN SOLO CLIENTE NO SE CARGA TODO EL MAESTRO EN   *
002430*    MEMORIA, A DIFERENCIA DEL MANTENIMIENTO (BANK6).            *
002440 P250-LOCALIZAR-CLIENTE.
002450     SET CLI-NO-FUE-ENCONTRADO TO TRUE.
002460     OPEN INPUT CLIENTES.
002470     IF FS-CLIENTES NOT = "00"
002480         GO TO P900-ABEND.
002490 P250-LEER.
002500     READ CLIENTES AT END GO TO P250-FIN.
002510     IF CLI-ID = WK-RPC-CLIENTE-ID
002520         SET CLI-FUE-ENCONTRADO TO TRUE
002530         MOVE CLI-NOMBRE         TO WK-CLI-NOMBRE
002540         MOVE CLI-IDENTIFICACION TO WK-CLI-IDENTIFICACION
002550         GO TO P250-FIN.
002560     GO TO P250-LEER.
002570 P250-FIN.
002580     CLOSE CLIENTES.
002590     IF CLI-NO-FUE-ENCONTRADO
002600         MOVE "CLIENT-NOT-FOUND" TO WK-RECHAZO
002610         GO TO P900-RECHAZO.
002620 P250-EXIT.
002630     EXIT.
002640
002650 P300-CARGAR-CUENTAS.
002660     OPEN INPUT CUENTAS.
002670     IF FS-CUENTAS NOT = "00"
002680         GO TO P900-ABEND.
002690 P300-LEER.
002700     READ CUENTAS AT END GO TO P300-FIN.
002710     IF CTA-CLIENTE-ID = WK-RPC-CLIENTE-ID
002720         AND CTA-DELETED = "N"
002730         IF WK-NUM-CUENTAS-CLI > WK-MAX-CUENTAS-CLI
002740             GO TO P900-ABEND-TABLA
002750         END-IF
002760         ADD 1 TO WK-NUM-CUENTAS-CLI
002770         SET WK-CTA-IX TO WK-NUM-CUENTAS-CLI
002780         MOVE CTA-ID       TO TCC-ID (WK-CTA-IX)
002790         MOVE CTA-NUMERO   TO TCC-NUMERO (WK-CTA-IX)
002800         MOVE CTA-TIPO     TO TCC-TIPO (WK-CTA-IX)
002810         MOVE CTA-ESTADO   TO TCC-ESTADO (WK-CTA-IX)
002820         MOVE ZERO         TO TCC-NUM-MOVS (WK-CTA-IX)
002830     END-IF.
002840     GO TO P300-LEER.
002850 P300-FIN.
002860     CLOSE CUENTAS.
002870 P300-EXIT.
002880     EXIT.
002890
002900*    CARGA EN MEMORIA LOS MOVIMIENTOS DE LAS CUENTAS DEL         *
002910*    CLIENTE CUYA FECHA CAE DENTRO DEL PERIODO SOLICITADO.       *
002920 P350-CARGAR-MOVIMIENTOS.
002930     OPEN INPUT MOVIMIENTOS.
002940     IF FS-MOVIM = "35"
002950         GO TO P350-EXIT.
002960     IF FS-MOVIM NOT = "00"
002970         GO TO P900-ABEND.
002980 P350-LEER.
002990     READ MOVIMIENTOS AT END GO TO P350-FIN.
003000     MOVE MOV-FECHA (1:8) TO WK-MOV-FECHA8.
003010     IF WK-MOV-FECHA8 < WK-RPC-FECHA-INICIO
003020         OR WK-MOV-FECHA8 > WK-RPC-FECHA-FIN
003030         GO TO P350-LEER.
003040     PERFORM P360-BUSCAR-CUENTA-CLI THRU P360-EXIT.
003050     IF CLI-NO-FUE-ENCONTRADO
003060         GO TO P350-LEER.
003070     IF WK-NUM-MOVS-CLI > WK-MAX-MOVS-CLI
003080         GO TO P900-ABEND-TABLA.
003090     ADD 1 TO WK-NUM-MOVS-CLI.
003100     SET WK-MOV-IX TO WK-NUM-MOVS-CLI.
003110     MOVE MOV-CUENTA-ID TO TMC-CUENTA-ID (WK-MOV-IX).
003120     MOVE MOV-FECHA     TO TMC-FECHA (WK-MOV-IX).
003130     MOVE MOV-TIPO      TO TMC-TIPO (WK-MOV-IX).
003140     MOVE MOV-VALOR     TO TMC-VALOR (WK-MOV-IX).
003150     MOVE MOV-SALDO     TO TMC-SALDO (WK-MOV-IX).
003160     MOVE MOV-ID        TO TMC-ID (WK-MOV-IX).
003170     ADD 1 TO TCC-NUM-MOVS (WK-CTA-IX).
003180     ADD 1 TO WK-TOTAL-MOVIMIENTOS.
003190     GO TO P350-LEER.
003200 P350-FIN.
003210     CLOSE MOVIMIENTOS.
003220 P350-EXIT.
003230     EXIT.
003240
003250*    LOCALIZA, EN LA TABLA DE CUENTAS DEL CLIENTE YA CARGADA,    *
003260*    LA CUENTA DEL MOVIMIENTO LEIDO; DEJA WK-CTA-IX POSICIONADO *
003270*    SOBRE ELLA SI LA ENCUENTRA.                                *
003280 P360-BUSCAR-CUENTA-CLI.
003290     SET CLI-NO-FUE-ENCONTRADO TO TRUE.
003300     SET WK-CTA-IX TO 1.
003310 P360-COMPARAR.
003320     IF WK-CTA-IX > WK-NUM-CUENTAS-CLI
003330         GO TO P360-EXIT.
003340     IF TCC-ID (WK-CTA-IX) = MOV-CUENTA-ID
003350         SET CLI-FUE-ENCONTRADO TO TRUE
003360         GO TO P360-EXIT.
003370     SET WK-CTA-IX UP BY 1.
003380     GO TO P360-COMPARAR.
003390 P360-EXIT.
003400     EXIT.
003410
003420 P400-IMPRIMIR-INFORME.
003430     OPEN OUTPUT REPORTE.
003440     IF FS-REPORTE NOT = "00"
003450         GO TO P900-ABEND.
003460     PERFORM P410-IMPRIMIR-CABECERA THRU P410-EXIT.
003470     SET WK-CTA-IX TO 1.
003480 P400-POR-CUENTA.
003490     IF WK-CTA-IX > WK-NUM-CUENTAS-CLI
003500         GO TO P400-FIN.
003510     PERFORM P420-IMPRIMIR-SECCION-CUENTA THRU P420-EXIT.
003520     SET WK-CTA-IX UP BY 1.
003530     GO TO P400-POR-CUENTA.
003540 P400-FIN.
003550     CLOSE REPORTE.
003560 P400-EXIT.
003570     EXIT.
003580
003590 P410-IMPRIMIR-CABECERA.
003600     MOVE SPACES TO LINEA-REPORTE.
003610     MOVE "UNIZARBANK - DEPARTAMENTO DE SISTEMAS" TO
003620         LINEA-REPORTE (1:38).
003630     MOVE "REPORTE DE MOVIMIENTOS POR CLIENTE" TO
003640         LINEA-REPORTE (48:34).
003650     WRITE LINEA-REPORTE.
003660
003670     MOVE SPACES TO LINEA-REPORTE.
003680     MOVE "CLIENTE: "          TO LINEA-REPORTE (1:9).
003690     MOVE WK-CLI-NOMBRE        TO LINEA-REPORTE (10:40).
003700     MOVE "IDENTIFICACION: "   TO LINEA-REPORTE (52:16).
003710     MOVE WK-CLI-IDENTIFICACION TO LINEA-REPORTE (68:20).
003720     WRITE LINEA-REPORTE.
003730
003740     MOVE WK-RPC-FECHA-INICIO TO WK-MOV-FECHA8.
003750     PERFORM P980-FORMATEAR-FECHA8 THRU P980-EXIT.
003760     MOVE SPACES TO LINEA-REPORTE.
003770     MOVE "PERIODO: "          TO LINEA-REPORTE (1:9).
003780     MOVE WK-FECHA-EDITADA     TO LINEA-REPORTE (10:10).
003790     MOVE "-"                  TO LINEA-REPORTE (21:1).
003800     MOVE WK-RPC-FECHA-FIN TO WK-MOV-FECHA8.
003810     PERFORM P980-FORMATEAR-FECHA8 THRU P980-EXIT.
003820     MOVE WK-FECHA-EDITADA     TO LINEA-REPORTE (23:10).
003830     MOVE "TOTAL MOVIMIENTOS: " TO LINEA-REPORTE (40:19).
003840     MOVE WK-TOTAL-MOVIMIENTOS TO LINEA-REPORTE (59:5).
003850     WRITE LINEA-REPORTE.
003860
003870     MOVE SPACES TO LINEA-REPORTE.
003880     WRITE LINEA-REPORTE.
003890 P410-EXIT.
003900     EXIT.
003910
003920 P420-IMPRIMIR-SECCION-CUENTA.
003930     MOVE SPACES TO LINEA-REPORTE.
003940     MOVE "CUENTA: "   TO LINEA-REPORTE (1:8).
003950     MOVE TCC-NUMERO (WK-CTA-IX) TO LINEA-REPORTE (9:30).
003960     MOVE "TIPO: "     TO LINEA-REPORTE (40:6).
003970     MOVE TCC-TIPO (WK-CTA-IX) TO LINEA-REPORTE (46:50).
003980     IF TCC-ESTADO (WK-CTA-IX) = "A"
003990         MOVE "ESTADO: ACTIVA" TO LINEA-REPORTE (98:14)
004000     ELSE
004010         MOVE "ESTADO: INACTIVA" TO LINEA-REPORTE (98:16)
004020     END-IF.
004030     WRITE LINEA-REPORTE.
004040
004050     MOVE SPACES TO LINEA-REPORTE.
004060     MOVE "FECHA"           TO LINEA-REPORTE (4:5).
004070     MOVE "TIPO"            TO LINEA-REPORTE (25:4).
004080     MOVE "VALOR"           TO LINEA-REPORTE (44:5).
004090     MOVE "SALDO"           TO LINEA-REPORTE (64:5).
004100     MOVE "ID MOVIMIENTO"   TO LINEA-REPORTE (80:13).
004110     WRITE LINEA-REPORTE.
004120
004130     SET NO-IMPRIMIO-DETALLE TO TRUE.
004140     SET WK-MOV-IX TO 1.
004150 P420-POR-MOVIMIENTO.
004160     IF WK-MOV-IX > WK-NUM-MOVS-CLI
004170         GO TO P420-FIN-MOVS.
004180     IF TMC-CUENTA-ID (WK-MOV-IX) = TCC-ID (WK-CTA-IX)
004190         PERFORM P430-IMPRIMIR-DETALLE THRU P430-EXIT
004200         SET SI-IMPRIMIO-DETALLE TO TRUE.
004210     SET WK-MOV-IX UP BY 1.
004220     GO TO P420-POR-MOVIMIENTO.
004230 P420-FIN-MOVS.
004240     IF NO-IMPRIMIO-DETALLE
004250         MOVE SPACES TO LINEA-REPORTE
004260         MOVE "   SIN MOVIMIENTOS EN ESTE PERIODO" TO
004270             LINEA-REPORTE (1:35)
004280         WRITE LINEA-REPORTE
004290     END-IF.
004300     MOVE SPACES TO LINEA-REPORTE.
004310     WRITE LINEA-REPORTE.
004320 P420-EXIT.
004330     EXIT.
004340
004350 P430-IMPRIMIR-DETALLE.
004360     MOVE TMC-FECHA (WK-MOV-IX) TO WK-FECHA-HORA-MOV.
004370     PERFORM P985-FORMATEAR-FECHA-HORA THRU P985-EXIT.
004380     MOVE TMC-VALOR (WK-MOV-IX) TO WK-VALOR-EDITADO.
004390     MOVE TMC-SALDO (WK-MOV-IX) TO WK-SALDO-EDITADO.
004400     MOVE SPACES TO LINEA-REPORTE.
004410     MOVE WK-FECHA-HORA-EDITADA  TO LINEA-REPORTE (4:16).
004420     MOVE TMC-TIPO (WK-MOV-IX)   TO LINEA-REPORTE (25:10).
004430     MOVE WK-VALOR-EDITADO       TO LINEA-REPORTE (37:18).
004440     MOVE WK-SALDO-EDITADO       TO LINEA-REPORTE (58:18).
004450     MOVE TMC-ID (WK-MOV-IX)     TO LINEA-REPORTE (80:10).
004460     WRITE LINEA-REPORTE.
004470 P430-EXIT.
004480     EXIT.
004490
004500*    CONVIERTE UNA FECHA 9(08) AAAAMMDD EN "DD/MM/AAAA".         *
004510 P980-FORMATEAR-FECHA8.
004520     MOVE SPACES TO WK-FECHA-EDITADA.
004530     MOVE WK-MOV-FECHA8 (7:2) TO WK-FECHA-EDITADA (1:2).
004540     MOVE "/"                 TO WK-FECHA-EDITADA (3:1).
004550     MOVE WK-MOV-FECHA8 (5:2) TO WK-FECHA-EDITADA (4:2).
004560     MOVE "/"                 TO WK-FECHA-EDITADA (6:1).
004570     MOVE WK-MOV-FECHA8 (1:4) TO WK-FECHA-EDITADA (7:4).
004580 P980-EXIT.
004590     EXIT.
004600
004610*    CONVIERTE UNA FECHA-HORA 9(14) SSAAMMDDHHMMSS EN
004620*    "DD/MM/AAAA HH:MM".
004630 P985-FORMATEAR-FECHA-HORA.
004640     MOVE SPACES TO WK-FECHA-HORA-EDITADA.
004650     MOVE WK-FHM-DIA    TO WK-FECHA-HORA-EDITADA (1:2).
004660     MOVE "/"           TO WK-FECHA-HORA-EDITADA (3:1).
004670     MOVE WK-FHM-MES    TO WK-FECHA-HORA-EDITADA (4:2).
004680     MOVE "/"           TO WK-FECHA-HORA-EDITADA (6:1).
004690     MOVE WK-FHM-SIGLO  TO WK-FECHA-HORA-EDITADA (7:2).
004700     MOVE WK-FHM-ANO2   TO WK-FECHA-HORA-EDITADA (9:2).
004710     MOVE " "           TO WK-FECHA-HORA-EDITADA (11:1).
004720     MOVE WK-FHM-HORAS  TO WK-FECHA-HORA-EDITADA (12:2).
004730     MOVE ":"           TO WK-FECHA-HORA-EDITADA (14:1).
004740     MOVE WK-FHM-MINUTOS TO WK-FECHA-HORA-EDITADA (15:2).
004750 P985-EXIT.
004760     EXIT.
004770
004780 P900-RECHAZO.
004790     DISPLAY "BANK9 - SOLICITUD DE INFORME RECHAZADA: "
004800         WK-RECHAZO.
004810     GO TO P900-FIN.
004820 P900-ABEND-TABLA.
004830     DISPLAY "BANK9 - TABLA EN MEMORIA LLENA - PROCESO ABORTADO".
004840     GO TO P900-ABEND.
004850 P900-ABEND.
004860     DISPLAY "BANK9 - ERROR DE E/S - PROCESO ABORTADO".
004870     STOP RUN.
004880 P900-FIN.
004890     STOP RUN.
