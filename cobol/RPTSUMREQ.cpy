000010*--------------------------------------------------------------*
000020*  RPTSUMREQ -  LAYOUT DE LA PETICION DEL INFORME DE            *
000030*               CUENTAS (FICHERO SOLICIT-RPS)                  *
000040*  UNIZARBANK - DEPARTAMENTO DE SISTEMAS                       *
000050*--------------------------------------------------------------*
000060*  2003-04-14  JRM  CREACION. UN SOLO REGISTRO POR EJECUCION,   *
000070*               IGUAL QUE LAS DEMAS PETICIONES DE EXPLOTACION.  *
000080*--------------------------------------------------------------*
000090 01  SOLICITUD-RPS-REG.
000100     02  RPS-FECHA-INICIO        PIC 9(08).
000110     02  RPS-FECHA-FIN           PIC 9(08).
000120     02  FILLER                  PIC X(20).
