000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RPTSUM.
000030 AUTHOR. P-SANCHEZ-ROY.
000040 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000050 DATE-WRITTEN. 1991-02-18.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000080
000090*--------------------------------------------------------------*
000100*  RPTSUM - INFORME DE CUENTAS                                 *
000110*                                                                *
000120*  PROCESO BATCH QUE, PARA UN PERIODO DE FECHAS DADO EN         *
000130*  SOLICIT-RPS, IMPRIME EN REPORTE UNA LINEA POR CADA CUENTA    *
000140*  NO BORRADA DEL MAESTRO CUENTAS - INCLUIDAS LAS QUE NO HAN     *
000150*  TENIDO NINGUN MOVIMIENTO EN EL PERIODO - CON SU NUMERO DE     *
000160*  MOVIMIENTOS DEL DIARIO DENTRO DE ESE PERIODO.                *
000170*--------------------------------------------------------------*
000180*  HISTORIAL DE CAMBIOS                                        *
000190*--------------------------------------------------------------*
000200*  1991-02-18  PSR  VERSION INICIAL. SUSTITUYE A LA ANTIGUA      *
000210*               PANTALLA DE PROGRAMACION DE TRANSFERENCIAS       *
000220*               PERIODICAS (PERIOD_BANK ORIGINAL).              *
000230*  1992-06-08  MLG  SE AÑADE LA VALIDACION DEL RANGO DE FECHAS   *
000240*               (INVALID-RANGE, FUTURE-DATE) ANTES DE IMPRIMIR.  *
000250*  1994-02-25  PSR  SE IMPRIME TAMBIEN LA CUENTA SIN MOVIMIENTOS *
000260*               EN EL PERIODO, CON CONTADOR A CERO, EN VEZ DE    *
000270*               OMITIRLA DEL LISTADO.                           *
000280*  1998-09-14  MLG  REVISION Y2K DE LAS FECHAS DE TRABAJO Y DE   *
000290*               LA COMPROBACION DE FECHA FUTURA.                 *
000300*  2001-02-27  JRM  PETICION CR-1123. NORMALIZACION DE LOS       *
000310*               CODIGOS DE RECHAZO DEL INFORME.                  *
000320*  2006-08-22  PSR  SALDO INICIAL Y SALDO ACTUAL SE IMPRIMEN     *
000330*               AHORA CON SIMBOLO DE MONEDA DELANTE, IGUAL QUE   *
000340*               AUDITORIA PIDE EN TODOS LOS NUEVOS LISTADOS.     *
000350*--------------------------------------------------------------*
000360
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS ALFABETICO-MAYUS IS "A" THRU "Z"
000420     UPSI-0.
000430
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT SOLICIT-RPS ASSIGN TO DISK
000470     ORGANIZATION IS SEQUENTIAL
000480     FILE STATUS IS FS-SOLICIT.
000490
000500     SELECT CLIENTES ASSIGN TO DISK
000510     ORGANIZATION IS SEQUENTIAL
000520     FILE STATUS IS FS-CLIENTES.
000530
000540     SELECT CUENTAS ASSIGN TO DISK
000550     ORGANIZATION IS SEQUENTIAL
000560     FILE STATUS IS FS-CUENTAS.
000570
000580     SELECT MOVIMIENTOS ASSIGN TO DISK
000590     ORGANIZATION IS SEQUENTIAL
000600     FILE STATUS IS FS-MOVIM.
000610
000620     SELECT REPORTE ASSIGN TO DISK
000630     ORGANIZATION IS LINE SEQUENTIAL
000640     FILE STATUS IS FS-REPORTE.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  SOLICIT-RPS
000690     LABEL RECORD STANDARD
000700     VALUE OF FILE-ID IS "SOLICIT-RPS.DAT".
000710     COPY RPTSUMREQ.
000720
000730 FD  CLIENTES
000740     LABEL RECORD STANDARD
000750     VALUE OF FILE-ID IS "CLIENTES.DAT".
000760     COPY CLIREC.
000770
000780 FD  CUENTAS
000790     LABEL RECORD STANDARD
000800     VALUE OF FILE-ID IS "CUENTAS.DAT".
000810     COPY CTAREC.
000820
000830 FD  MOVIMIENTOS
000840     LABEL RECORD STANDARD
000850     VALUE OF FILE-ID IS "MOVIMIENTOS.DAT".
000860     COPY MOVREC.
000870
000880*    REPORTE ES UN FICHERO DE IMPRESION SECUENCIAL DE LINEA, A
000890*    132 COLUMNAS, SIN REGISTRO DE CABECERA - IGUAL QUE EL
000900*    PAPEL CONTINUO DEL LISTADO DE EXPLOTACION.
000910 FD  REPORTE
000920     LABEL RECORD STANDARD
000930     VALUE OF FILE-ID IS "REPORTE.DAT".
000940 01  LINEA-REPORTE.
000950     02  LINEA-REPORTE-TEXTO     PIC X(124).
000960     02  FILLER                  PIC X(008).
000970
000980 WORKING-STORAGE SECTION.
000990 77  FS-SOLICIT                  PIC X(02).
001000 77  FS-CLIENTES                 PIC X(02).
001010 77  FS-CUENTAS                  PIC X(02).
001020 77  FS-MOVIM                    PIC X(02).
001030 77  FS-REPORTE                  PIC X(02).
001040
001050 01  WK-FECHA-SISTEMA.
001060     05  WK-SIS-ANO2             PIC 9(2).
001070     05  WK-SIS-MES              PIC 9(2).
001080     05  WK-SIS-DIA              PIC 9(2).
001090     05  FILLER                  PIC X(02).
001100 01  WK-HORA-SISTEMA.
001110     05  WK-SIS-HORAS            PIC 9(2).
001120     05  WK-SIS-MINUTOS          PIC 9(2).
001130     05  WK-SIS-SEGUNDOS         PIC 9(2).
001140     05  WK-SIS-CENTESIMAS       PIC 9(2).
001150     05  FILLER                  PIC X(02).
001160 01  WK-SIGLO                    PIC 9(2).
001170
001180 01  WK-FECHA-HORA-MOV           PIC 9(14).
001190 01  WK-FECHA-HORA-MOV-ALT REDEFINES WK-FECHA-HORA-MOV.
001200     05  WK-FHM-SIGLO            PIC 9(02).
001210     05  WK-FHM-ANO2             PIC 9(02).
001220     05  WK-FHM-MES              PIC 9(02).
001230     05  WK-FHM-DIA              PIC 9(02).
001240     05  WK-FHM-HORAS            PIC 9(02).
001250     05  WK-FHM-MINUTOS          PIC 9(02).
001260     05  WK-FHM-SEGUNDOS         PIC 9(02).
001270
001280 01  WK-HOY                      PIC 9(08).
001290
001300 01  WK-RPS-FECHA-INICIO         PIC 9(08).
001310 01  WK-RPS-FECHA-FIN            PIC 9(08).
001320
001330 01  WK-RECHAZO                  PIC X(20).
001340
001350 01  WK-CLI-NOMBRE                PIC X(100).
001360
001370*--------------------------------------------------------------*
001380*  TABLA DE CLIENTES EN MEMORIA - SOLO SE USA PARA RESOLVER EL  *
001390*  NOMBRE DEL TITULAR DE CADA CUENTA EN EL LISTADO.             *
001400*--------------------------------------------------------------*
001410 01  WK-MAX-CLIENTES             PIC 9(04) COMP VALUE 9999.
001420 01  WK-NUM-CLIENTES             PIC 9(04) COMP VALUE ZERO.
001430 01  CLIENTES-TABLA.
001440     02  TCLI-TAB OCCURS 9999 TIMES INDEXED BY WK-CLI-IX.
001450         03  TCLI-ID              PIC 9(10).
001460         03  TCLI-NOMBRE          PIC X(100).
001470         03  FILLER               PIC X(05).
001480
001490*--------------------------------------------------------------*
001500*  TABLA DE CUENTAS NO BORRADAS, EN MEMORIA, CON EL CONTADOR    *
001510*  DE MOVIMIENTOS DEL PERIODO QUE SE VA ACUMULANDO AL LEER EL   *
001520*  DIARIO MOVIMIENTOS DE PRINCIPIO A FIN.                      *
001530*--------------------------------------------------------------*
001540 01  WK-MAX-CUENTAS              PIC 9(04) COMP VALUE 9999.
001550 01  WK-NUM-CUENTAS              PIC 9(04) COMP VALUE ZERO.
001560 01  WK-NUM-CUENTAS-ALT REDEFINES WK-NUM-CUENTAS
001570                                 PIC S9(04) COMP.
001580 01  CUENTAS-TABLA.
001590     02  TCTA-TAB OCCURS 9999 TIMES INDEXED BY WK-CTA-IX.
001600         03  TCTA-ID              PIC 9(10).
001610         03  TCTA-NUMERO          PIC X(30).
001620         03  TCTA-TIPO            PIC X(50).
001630         03  TCTA-SALDO-INICIAL   PIC S9(13)V9(02).
001640         03  TCTA-SALDO-ACTUAL    PIC S9(13)V9(02).
001650         03  TCTA-ESTADO          PIC X(01).
001660         03  TCTA-CLIENTE-ID      PIC 9(10).
001670         03  TCTA-NUM-MOVS        PIC 9(05) COMP.
001680         03  FILLER               PIC X(05).
001690
001700 01  WK-MOV-FECHA8                PIC 9(08).
001710 01  WK-FECHA-EDITADA             PIC X(10).
001720 01  WK-SALDO-EDITADO             PIC $---,---,---,---.99.
001730 01  WK-SALDO-EDITADO-ALT REDEFINES WK-SALDO-EDITADO
001740                                 PIC X(19).
001750
001760 PROCEDURE DIVISION.
001770 P000-PROCESO-PRINCIPAL.
001780     PERFORM P100-INICIALIZAR THRU P100-EXIT.
001790     PERFORM P150-LEER-PETICION THRU P150-EXIT.
001800     PERFORM P200-VALIDAR-RANGO THRU P200-EXIT.
001810     PERFORM P250-CARGAR-CLIENTES THRU P250-EXIT.
001820     PERFORM P300-CARGAR-CUENTAS THRU P300-EXIT.
001830     PERFORM P350-CONTAR-MOVIMIENTOS THRU P350-EXIT.
001840     PERFORM P400-IMPRIMIR-INFORME THRU P400-EXIT.
001850     GO TO P900-FIN.
001860
001870 P100-INICIALIZAR.
001880     ACCEPT WK-FECHA-SISTEMA FROM DATE.
001890     ACCEPT WK-HORA-SISTEMA FROM TIME.
001900     IF WK-SIS-ANO2 < 50
001910         MOVE 20 TO WK-SIGLO
001920     ELSE
001930         MOVE 19 TO WK-SIGLO
001940     END-IF.
001950     MOVE WK-SIGLO       TO WK-FHM-SIGLO.
001960     MOVE WK-SIS-ANO2    TO WK-FHM-ANO2.
001970     MOVE WK-SIS-MES     TO WK-FHM-MES.
001980     MOVE WK-SIS-DIA     TO WK-FHM-DIA.
001990     MOVE WK-SIS-HORAS   TO WK-FHM-HORAS.
002000     MOVE WK-SIS-MINUTOS TO WK-FHM-MINUTOS.
002010     MOVE WK-SIS-SEGUNDOS TO WK-FHM-SEGUNDOS.
002020     MOVE WK-FECHA-HORA-MOV (1:8) TO WK-HOY.
002030     MOVE SPACES TO WK-RECHAZO.
002040 P100-EXIT.
002050     EXIT.
002060
002070 P150-LEER-PETICION.
002080     OPEN INPUT SOLICIT-RPS.
002090     IF FS-SOLICIT NOT = "00"
002100         GO TO P900-ABEND.
002110     READ SOLICIT-RPS AT END GO TO P900-ABEND.
002120     MOVE RPS-FECHA-INICIO  TO WK-RPS-FECHA-INICIO.
002130     MOVE RPS-FECHA-FIN     TO WK-RPS-FECHA-FIN.
002140     CLOSE SOLICIT-RPS.
002150 P150-EXIT.
002160     EXIT.
002170
002180 P200-VALIDAR-RANGO.
002190     IF WK-RPS-FECHA-INICIO > WK-RPS-FECHA-FIN
002200         MOVE "INVALID-RANGE" TO WK-RECHAZO
002210         GO TO P900-RECHAZO.
002220     IF WK-RPS-FECHA-INICIO > WK-HOY
002230         MOVE "FUTURE-DATE" TO WK-RECHAZO
002240         GO TO P900-RECHAZO.
002250 P200-EXIT.
002260     EXIT.
002270
002280 P250-CARGAR-CLIENTES.
002290     MOVE ZERO TO WK-NUM-CLIENTES.
002300     OPEN INPUT CLIENTES.
002310     IF FS-CLIENTES NOT = "00"
002320         GO TO P900-ABEND.
002330 P250-LEER.
002340     READ CLIENTES AT END GO TO P250-FIN-CARGA.
002350     ADD 1 TO WK-NUM-CLIENTES.
002360     IF WK-NUM-CLIENTES > WK-MAX-CLIENTES
002370         GO TO P900-ABEND-TABLA.
002380     SET WK-CLI-IX TO WK-NUM-CLIENTES.
002390     MOVE CLI-ID     TO TCLI-ID (WK-CLI-IX).
002400     MOVE CLI-NOMBRE TO TCLI-NOMBRE (WK-CLI-IX).
002410     GO TO P250-LEER.
002420 P250-FIN-CARGA.
002430     CLOSE CLIENTES.
002440 P250-EXIT.
002450     EXIT.
002460
002470*    CARGA EN MEMORIA LAS CUENTAS NO BORRADAS DEL MAESTRO, CON
002480*    EL CONTADOR DE MOVIMIENTOS DEL PERIODO PUESTO A CERO - SE
002490*    IMPRIMIRAN TODAS, TENGAN O NO MOVIMIENTOS EN EL PERIODO.
002500 P300-CARGAR-CUENTAS.
002510     MOVE ZERO TO WK-NUM-CUENTAS.
002520     OPEN INPUT CUENTAS.
002530     IF FS-CUENTAS NOT = "00"
002540         GO TO P900-ABEND.
002550 P300-LEER.
002560     READ CUENTAS AT END GO TO P300-FIN-CARGA.
002570     IF CTA-DELETED = "S"
002580         GO TO P300-LEER.
002590     ADD 1 TO WK-NUM-CUENTAS.
002600     IF WK-NUM-CUENTAS > WK-MAX-CUENTAS
002610         GO TO P900-ABEND-TABLA.
002620     SET WK-CTA-IX TO WK-NUM-CUENTAS.
002630     MOVE CTA-ID            TO TCTA-ID (WK-CTA-IX).
002640     MOVE CTA-NUMERO        TO TCTA-NUMERO (WK-CTA-IX).
002650     MOVE CTA-TIPO          TO TCTA-TIPO (WK-CTA-IX).
002660     MOVE CTA-SALDO-INICIAL TO TCTA-SALDO-INICIAL (WK-CTA-IX).
002670     MOVE CTA-SALDO-ACTUAL  TO TCTA-SALDO-ACTUAL (WK-CTA-IX).
002680     MOVE CTA-ESTADO        TO TCTA-ESTADO (WK-CTA-IX).
002690     MOVE CTA-CLIENTE-ID    TO TCTA-CLIENTE-ID (WK-CTA-IX).
002700     MOVE ZERO              TO TCTA-NUM-MOVS (WK-CTA-IX).
002710     GO TO P300-LEER.
002720 P300-FIN-CARGA.
002730     CLOSE CUENTAS.
002740 P300-EXIT.
002750     EXIT.
002760
002770*    RECORRE EL DIARIO MOVIMIENTOS UNA SOLA VEZ DE PRINCIPIO A
002780*    FIN, Y POR CADA MOVIMIENTO DENTRO DEL PERIODO SUMA UNO AL
002790*    CONTADOR DE SU CUENTA EN CUENTAS-TABLA.
002800 P350-CONTAR-MOVIMIENTOS.
002810     OPEN INPUT MOVIMIENTOS.
002820     IF FS-MOVIM = "35"
002830         GO TO P350-EXIT.
002840     IF FS-MOVIM NOT = "00"
002850         GO TO P900-ABEND.
002860 P350-LEER.
002870     READ MOVIMIENTOS AT END GO TO P350-FIN.
002880     MOVE MOV-FECHA (1:8) TO WK-MOV-FECHA8.
002890     IF WK-MOV-FECHA8 < WK-RPS-FECHA-INICIO
002900         OR WK-MOV-FECHA8 > WK-RPS-FECHA-FIN
002910         GO TO P350-LEER.
002920     PERFORM P360-BUSCAR-CUENTA THRU P360-EXIT.
002930     GO TO P350-LEER.
002940 P350-FIN.
002950     CLOSE MOVIMIENTOS.
002960 P350-EXIT.
002970     EXIT.
002980
002990 P360-BUSCAR-CUENTA.
003000     SET WK-CTA-IX TO 1.
003010 P360-COMPARAR.
003020     IF WK-CTA-IX > WK-NUM-CUENTAS
003030         GO TO P360-EXIT.
003040     IF TCTA-ID (WK-CTA-IX) = MOV-CUENTA-ID
003050         ADD 1 TO TCTA-NUM-MOVS (WK-CTA-IX)
003060         GO TO P360-EXIT.
003070     SET WK-CTA-IX UP BY 1.
003080     GO TO P360-COMPARAR.
003090 P360-EXIT.
003100     EXIT.
003110
003120 P400-IMPRIMIR-INFORME.
003130     OPEN OUTPUT REPORTE.
003140     IF FS-REPORTE NOT = "00"
003150         GO TO P900-ABEND.
003160     MOVE SPACES TO LINEA-REPORTE.
003170     MOVE "UNIZARBANK - DEPARTAMENTO DE SISTEMAS" TO
003180         LINEA-REPORTE (1:38).
003190     MOVE "REPORTE DE CUENTAS" TO LINEA-REPORTE (55:18).
003200     WRITE LINEA-REPORTE.
003210
003220     MOVE WK-RPS-FECHA-INICIO TO WK-MOV-FECHA8.
003230     PERFORM P980-FORMATEAR-FECHA8 THRU P980-EXIT.
003240     MOVE SPACES TO LINEA-REPORTE.
003250     MOVE "PERIODO: "          TO LINEA-REPORTE (1:9).
003260     MOVE WK-FECHA-EDITADA     TO LINEA-REPORTE (10:10).
003270     MOVE "-"                  TO LINEA-REPORTE (21:1).
003280     MOVE WK-RPS-FECHA-FIN TO WK-MOV-FECHA8.
003290     PERFORM P980-FORMATEAR-FECHA8 THRU P980-EXIT.
003300     MOVE WK-FECHA-EDITADA     TO LINEA-REPORTE (23:10).
003310     MOVE "TOTAL CUENTAS: "    TO LINEA-REPORTE (40:15).
003320     MOVE WK-NUM-CUENTAS       TO LINEA-REPORTE (55:5).
003330     WRITE LINEA-REPORTE.
003340
003350     MOVE SPACES TO LINEA-REPORTE.
003360     WRITE LINEA-REPORTE.
003370
003380     MOVE SPACES TO LINEA-REPORTE.
003390     MOVE "N. CUENTA"         TO LINEA-REPORTE (1:9).
003400     MOVE "TIPO"              TO LINEA-REPORTE (32:4).
003410     MOVE "CLIENTE"           TO LINEA-REPORTE (48:7).
003420     MOVE "SALDO INICIAL"     TO LINEA-REPORTE (72:13).
003430     MOVE "SALDO ACTUAL"      TO LINEA-REPORTE (92:12).
003440     MOVE "ESTADO"            TO LINEA-REPORTE (112:6).
003450     MOVE "MOVTOS"            TO LINEA-REPORTE (122:6).
003460     WRITE LINEA-REPORTE.
003470
003480     IF WK-NUM-CUENTAS = ZERO
003490         GO TO P400-FIN.
003500     SET WK-CTA-IX TO 1.
003510 P400-POR-CUENTA.
003520     IF WK-CTA-IX > WK-NUM-CUENTAS
003530         GO TO P400-FIN.
003540     PERFORM P430-IMPRIMIR-DETALLE THRU P430-EXIT.
003550     SET WK-CTA-IX UP BY 1.
003560     GO TO P400-POR-CUENTA.
003570 P400-FIN.
003580     CLOSE REPORTE.
003590 P400-EXIT.
003600     EXIT.
003610
003620 P430-IMPRIMIR-DETALLE.
003630     PERFORM P440-BUSCAR-TITULAR THRU P440-EXIT.
003640     MOVE TCTA-SALDO-INICIAL (WK-CTA-IX) TO WK-SALDO-EDITADO.
003650     MOVE SPACES TO LINEA-REPORTE.
003660     MOVE TCTA-NUMERO (WK-CTA-IX) TO LINEA-REPORTE (1:30).
003670     MOVE TCTA-TIPO (WK-CTA-IX)   TO LINEA-REPORTE (32:15).
003680     MOVE WK-CLI-NOMBRE           TO LINEA-REPORTE (48:23).
003690     MOVE WK-SALDO-EDITADO-ALT    TO LINEA-REPORTE (72:19).
003700     MOVE TCTA-SALDO-ACTUAL (WK-CTA-IX) TO WK-SALDO-EDITADO.
003710     MOVE WK-SALDO-EDITADO-ALT    TO LINEA-REPORTE (92:19).
003720     IF TCTA-ESTADO (WK-CTA-IX) = "A"
003730         MOVE "ACTIVA"   TO LINEA-REPORTE (112:8)
003740     ELSE
003750         MOVE "INACTIVA" TO LINEA-REPORTE (112:8).
003760     MOVE TCTA-NUM-MOVS (WK-CTA-IX) TO LINEA-REPORTE (122:5).
003770     WRITE LINEA-REPORTE.
003780 P430-EXIT.
003790     EXIT.
003800
003810*    LOCALIZA EL NOMBRE DEL TITULAR DE LA CUENTA EN CURSO EN LA
003820*    TABLA DE CLIENTES YA CARGADA EN MEMORIA.
003830 P440-BUSCAR-TITULAR.
003840     MOVE SPACES TO WK-CLI-NOMBRE.
003850     SET WK-CLI-IX TO 1.
003860 P440-COMPARAR.
003870     IF WK-CLI-IX > WK-NUM-CLIENTES
003880         GO TO P440-EXIT.
003890     IF TCLI-ID (WK-CLI-IX) = TCTA-CLIENTE-ID (WK-CTA-IX)
003900         MOVE TCLI-NOMBRE (WK-CLI-IX) TO WK-CLI-NOMBRE
003910         GO TO P440-EXIT.
003920     SET WK-CLI-IX UP BY 1.
003930     GO TO P440-COMPARAR.
003940 P440-EXIT.
003950     EXIT.
003960
003970*    CONVIERTE UNA FECHA 9(08) AAAAMMDD EN "DD/MM/AAAA".
003980 P980-FORMATEAR-FECHA8.
003990     MOVE SPACES TO WK-FECHA-EDITADA.
004000     MOVE WK-MOV-FECHA8 (7:2) TO WK-FECHA-EDITADA (1:2).
004010     MOVE "/"                 TO WK-FECHA-EDITADA (3:1).
004020     MOVE WK-MOV-FECHA8 (5:2) TO WK-FECHA-EDITADA (4:2).
004030     MOVE "/"                 TO WK-FECHA-EDITADA (6:1).
004040     MOVE WK-MOV-FECHA8 (1:4) TO WK-FECHA-EDITADA (7:4).
004050 P980-EXIT.
004060     EXIT.
004070
004080 P900-RECHAZO.
004090     DISPLAY "RPTSUM - SOLICITUD DE INFORME RECHAZADA: "
004100         WK-RECHAZO.
004110     GO TO P900-FIN.
004120 P900-ABEND-TABLA.
004130     DISPLAY "RPTSUM - TABLA EN MEMORIA LLENA - PROCESO ABORTADO".
004140     GO TO P900-ABEND.
004150 P900-ABEND.
004160     DISPLAY "RPTSUM - ERROR DE E/S - PROCESO ABORTADO".
004170     STOP RUN.
004180 P900-FIN.
004190     STOP RUN.
