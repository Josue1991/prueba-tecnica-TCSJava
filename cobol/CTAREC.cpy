000010*--------------------------------------------------------------*
000020*  CTAREC   -  LAYOUT DEL MAESTRO DE CUENTAS (CUENTAS)         *
000030*  UNIZARBANK - DEPARTAMENTO DE SISTEMAS                       *
000040*--------------------------------------------------------------*
000050*  1989-02-14  JRM  CREACION DEL COPY PARA EL MAESTRO DE       *
000060*               CUENTAS. SUSTITUYE AL ANTIGUO MAESTRO DE       *
000070*               TARJETAS DE CAJERO.                            *
000080*  1996-06-20  PSR  SE AMPLIA CTA-TIPO A X(50) PARA RECOGER     *
000090*               LOS PRODUCTOS NOMINA Y CORRIENTE.               *
000100*  1999-01-08  JRM  REVISION Y2K. CTA-CREATED PASA A 9(14).     *
000110*--------------------------------------------------------------*
000120 01  CUENTA-REG.
000130     02  CTA-ID                  PIC 9(10).
000140     02  CTA-NUMERO              PIC X(30).
000150     02  CTA-TIPO                PIC X(50).
000160     02  CTA-SALDO-INICIAL       PIC S9(13)V9(2).
000170     02  CTA-SALDO-ACTUAL        PIC S9(13)V9(2).
000180     02  CTA-ESTADO              PIC X(1).
000190         88  CTA-ACTIVA          VALUE "A".
000200         88  CTA-INACTIVA        VALUE "I".
000210     02  CTA-DELETED             PIC X(1).
000220         88  CTA-BORRADA         VALUE "Y".
000230         88  CTA-NO-BORRADA      VALUE "N".
000240     02  CTA-CLIENTE-ID          PIC 9(10).
000250     02  CTA-CREATED             PIC 9(14).
000260     02  FILLER                  PIC X(08).
